000100*-----------------------------------------------------------------
000200*    CTLTOTAL.CPY
000300*    CARRY RECORD BETWEEN THE POSTING RUN AND THE SUMMARY RUN.
000400*    ONE RECORD IS WRITTEN PER (TRANSACTION-TYPE, CURRENCY) CELL,
000500*    ONE PER FEE-CURRENCY CELL, AND ONE FOR THE REGISTRATION
000600*    COUNTS.  CT-RECORD-CODE TELLS WALLETSUMM WHICH PICTURE OF
000700*    THE RECORD IS LIVE.
000800*                                                        DP-1134
000900*-----------------------------------------------------------------
001000 01  CT-CONTROL-RECORD.
001100     05  CT-RECORD-CODE          PIC X(01).
001200         88  CT-IS-TYPE-CELL             VALUE "T".
001300         88  CT-IS-FEE-CELL              VALUE "F".
001400         88  CT-IS-USER-CELL             VALUE "U".
001500         88  CT-IS-GRAND-CELL            VALUE "G".
001600     05  CT-TRAN-TYPE            PIC X(10).
001700     05  CT-CURRENCY             PIC X(03).
001800     05  CT-COUNT-PROCESSED      PIC 9(07).
001900     05  CT-COUNT-FAILED         PIC 9(07).
002000     05  CT-AMOUNT-TOTAL         PIC S9(11)V9(02).
002100     05  CT-FEE-TOTAL            PIC S9(09)V9(02).
002200     05  CT-USERS-REGISTERED     PIC 9(07).
002300     05  CT-USERS-REJECTED       PIC 9(07).
002400     05  FILLER                  PIC X(10).
