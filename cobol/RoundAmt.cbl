000100******************************************************************
000200* ROUNDAMT - SCALES AN AMOUNT CARRYING UP TO 6 DECIMAL DIGITS
000300* DOWN TO THE 2-DECIMAL WALLET CURRENCY UNIT, USING THE ROUND-
000400* HALF-TO-EVEN RULE (BANKER'S ROUNDING) RATHER THAN ROUND-HALF-
000500* UP, SO REPEATED FEE AND EXCHANGE ROUNDING DOES NOT DRIFT THE
000600* BOOKS HIGH OVER A LARGE RUN.  CALLED BY WALLETPOST ONLY.
000700******************************************************************
000800 IDENTIFICATION              DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.                 ROUNDAMT.
001100 AUTHOR.                     D W BRENNER.
001200 INSTALLATION.               PAYFLOW DATA PROCESSING CENTER.
001300 DATE-WRITTEN.               MARCH 1992.
001400 DATE-COMPILED.
001500 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
001600*-----------------------------------------------------------------
001700*    C H A N G E   L O G
001800*-----------------------------------------------------------------
001900* 030792  DWB  0044  ORIGINAL PROGRAM - SPLIT OUT OF WALLETPOST
002000*                    SO ALL ROUNDING GOES THROUGH ONE ROUTINE.
002100* 031798  DWB  0077  Y2K REMEDIATION - NO DATE FIELDS IN THIS
002200*                    PROGRAM, REVIEWED AND CLEARED.
002300* 092901  DWB  0092  CORRECTED THE EVEN/ODD TEST BELOW - IT WAS
002400*                    TESTING THE UNROUNDED CENTS DIGIT INSTEAD
002500*                    OF THE TRUNCATED ONE - CR-1180.
002600* 051703  LKM  0103  ADDED RA-TRUNCATED-PARTS AND THE OTHER
002700*                    DIAGNOSTIC REDEFINES BELOW SO A DISPLAY
002800*                    COULD BE DROPPED IN DURING THE CR-1180
002900*                    INVESTIGATION WITHOUT CHANGING THE LAYOUT.
003000*-----------------------------------------------------------------
003100 ENVIRONMENT                 DIVISION.
003200*-----------------------------------------------------------------
003300 CONFIGURATION               SECTION.
003400 SOURCE-COMPUTER.            PAYFLOW-3090.
003500 OBJECT-COMPUTER.            PAYFLOW-3090.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900******************************************************************
004000 DATA                        DIVISION.
004100*-----------------------------------------------------------------
004200 WORKING-STORAGE             SECTION.
004300*-----------------------------------------------------------------
004400*    RA-TRUNCATED HOLDS THE AMOUNT CUT TO 2 DECIMALS WITH NO
004500*    ROUNDING AT ALL; RA-REMAINDER IS WHAT WAS CUT OFF;
004600*    RA-HALF-POINT IS A FIXED 0.005 (HALF OF ONE CENT) IN THE
004700*    SAME PICTURE AS THE REMAINDER SO THE TWO COMPARE CLEANLY.
004800*-----------------------------------------------------------------
004900*    RA-CALL-COUNT IS A RUN-LONG TALLY OF HOW MANY TIMES THIS
005000*    SUBPROGRAM HAS BEEN CALLED - DROPPED IN DURING CR-1180 SO A
005100*    DISPLAY COULD SHOW WHICH CALL NUMBER A BAD ROUNDING SHOWED
005200*    UP ON; RA-DEBUG-SWITCH TURNS THE ASSOCIATED DISPLAY ON.
005300*-----------------------------------------------------------------
005400 77  RA-CALL-COUNT           PIC 9(07) COMP VALUE 0.
005500 77  RA-DEBUG-SWITCH         PIC X(01) VALUE "N".
005600     88  RA-DEBUG-ON             VALUE "Y".
005700*-----------------------------------------------------------------
005800 01  RA-TRUNCATED            PIC S9(11)V9(02).
005900 01  RA-TRUNCATED-PARTS REDEFINES RA-TRUNCATED.
006000     05  RA-DOLLARS-PART     PIC S9(11).
006100     05  RA-CENTS-PART       PIC 9(02).
006200
006300 01  RA-REMAINDER            PIC S9(01)V9(06).
006400 01  RA-REMAINDER-BYTES REDEFINES RA-REMAINDER
006500                             PIC X(07).
006600
006700 01  RA-HALF-POINT           PIC S9(01)V9(06) VALUE 0.005.
006800
006900 01  RA-CENTS-WORK.
007000     05  RA-CENTS-INT        PIC S9(13) COMP.
007100     05  RA-CENTS-QUOTIENT   PIC S9(13) COMP.
007200     05  RA-CENTS-REMAINDER  PIC 9(01) COMP.
007300     05  RA-SPARE            PIC X(08).
007400     05  RA-SPARE-HALVES REDEFINES RA-SPARE.
007500         10  RA-SPARE-1      PIC X(04).
007600         10  RA-SPARE-2      PIC X(04).
007700     05  FILLER              PIC X(04).
007800
007900*-----------------------------------------------------------------
008000 LINKAGE                     SECTION.
008100*-----------------------------------------------------------------
008200 01  LINK-PARAMETERS.
008300     05  LK-IN-AMOUNT        PIC S9(11)V9(06).
008400     05  LK-OUT-AMOUNT       PIC S9(11)V9(02).
008500
008600******************************************************************
008700 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
008800*-----------------------------------------------------------------
008900* Main procedure
009000*-----------------------------------------------------------------
009100 100-ROUND-AMOUNT.
009200*    RA-CALL-COUNT IS BUMPED ON EVERY CALL REGARDLESS OF WHICH
009300*    ROUNDING BRANCH BELOW ENDS UP FIRING - IT IS THE SUBPROGRAM'S
009400*    OWN LIFETIME COUNTER, NOT TIED TO ANY ONE CALLER.
009500     ADD 1 TO RA-CALL-COUNT.
009600*    THE TRUNCATE STEP AND THE HALF-EVEN TEST ARE ONE LOGICAL
009700*    OPERATION SPLIT ACROSS TWO PARAGRAPHS SO THE MID-POINT
009800*    (RA-REMAINDER) CAN BE INSPECTED WITH A DEBUGGING DISPLAY
009900*    WITHOUT DISTURBING THE ARITHMETIC ITSELF.
010000     PERFORM 200-TRUNCATE-TO-CENTS
010100         THRU 200-TEST-HALF-EVEN.
010200
010300*    A CALLED SUBPROGRAM EXITS WITH EXIT PROGRAM, NEVER STOP RUN -
010400*    STOP RUN WOULD END THE WHOLE JOB, NOT JUST HAND CONTROL BACK
010500*    TO WALLETPOST.
010600     EXIT    PROGRAM.
010700
010800*-----------------------------------------------------------------
010900* Chop LK-IN-AMOUNT down to 2 decimals with no rounding, and
011000* keep what was chopped off in RA-REMAINDER.
011100*-----------------------------------------------------------------
011200 200-TRUNCATE-TO-CENTS.
011300*    MOVING LK-IN-AMOUNT (6 DECIMALS) INTO RA-TRUNCATED (2
011400*    DECIMALS) TRUNCATES SILENTLY - COBOL DROPS THE LOW-ORDER
011500*    DIGITS RATHER THAN ROUNDING THEM, WHICH IS EXACTLY THE
011600*    BEHAVIOR THIS PARAGRAPH RELIES ON.
011700     COMPUTE RA-TRUNCATED = LK-IN-AMOUNT.
011800*    WHAT WAS DROPPED ABOVE IS RECOVERED HERE BY SUBTRACTION SO
011900*    200-TEST-HALF-EVEN HAS SOMETHING TO COMPARE AGAINST
012000*    RA-HALF-POINT.
012100     COMPUTE RA-REMAINDER = LK-IN-AMOUNT - RA-TRUNCATED.
012200
012300*-----------------------------------------------------------------
012400* Round half up when the chopped part is clearly more or less
012500* than half a cent; when it is exactly half a cent, round to
012600* whichever cent is even (CR-1180).
012700*-----------------------------------------------------------------
012800 200-TEST-HALF-EVEN.
012900*    ONLY THE EXACT-HALF-CENT CASE (WHEN OTHER) NEEDS THE ODD/EVEN
013000*    LOGIC IN 300-ROUND-HALF-TO-EVEN-CENT BELOW - THE CLEARLY-
013100*    ABOVE AND CLEARLY-BELOW CASES ARE PLAIN ROUND-HALF-UP AND
013200*    NEVER NEED TO LOOK AT WHETHER THE CENT IS ODD OR EVEN.
013300     EVALUATE TRUE
013400         WHEN RA-REMAINDER < RA-HALF-POINT
013500             MOVE RA-TRUNCATED TO LK-OUT-AMOUNT
013600         WHEN RA-REMAINDER > RA-HALF-POINT
013700             COMPUTE LK-OUT-AMOUNT = RA-TRUNCATED + 0.01
013800         WHEN OTHER
013900             PERFORM 300-ROUND-HALF-TO-EVEN-CENT
014000     END-EVALUATE.
014100
014200*-----------------------------------------------------------------
014300* RA-TRUNCATED is already the candidate low cent; bump it up
014400* one more cent only when that candidate is odd.
014500*-----------------------------------------------------------------
014600 300-ROUND-HALF-TO-EVEN-CENT.
014700*    RA-CENTS-INT IS THE TRUNCATED CENTS AS A WHOLE NUMBER (E.G.
014800*    $12.34 BECOMES 1234) SO A PLAIN DIVIDE-BY-2 CAN TEST ODD
014900*    VERSUS EVEN WITHOUT ANY DECIMAL-POINT ARITHMETIC GETTING IN
015000*    THE WAY - THIS REPLACED THE CR-1180 BUG WHERE THE UNROUNDED
015100*    AMOUNT WAS TESTED INSTEAD OF THIS TRUNCATED ONE.
015200     COMPUTE RA-CENTS-INT = RA-TRUNCATED * 100.
015300     DIVIDE RA-CENTS-INT BY 2 GIVING RA-CENTS-QUOTIENT
015400                              REMAINDER RA-CENTS-REMAINDER.
015500*    A ZERO REMAINDER MEANS THE TRUNCATED CENT IS ALREADY EVEN, SO
015600*    IT STAYS PUT; A REMAINDER OF 1 MEANS IT IS ODD AND MUST BUMP
015700*    UP TO THE NEXT (EVEN) CENT.
015800     IF RA-CENTS-REMAINDER = 0
015900         MOVE RA-TRUNCATED TO LK-OUT-AMOUNT
016000     ELSE
016100         COMPUTE LK-OUT-AMOUNT = RA-TRUNCATED + 0.01
016200     END-IF.
016300     IF RA-DEBUG-ON
016400         DISPLAY "ROUNDAMT CALL " RA-CALL-COUNT
016500                 " HALF-EVEN HIT, IN=" LK-IN-AMOUNT
016600                 " OUT=" LK-OUT-AMOUNT
016700     END-IF.
