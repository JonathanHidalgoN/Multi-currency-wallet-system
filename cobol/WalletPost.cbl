000100******************************************************************
000200* WALLETPOST - PAYFLOW WALLET TRANSACTION POSTING RUN.
000300*
000400* Used File
000500*    - Customer Master (in)          : USERMSTI
000600*    - Customer Master (out)         : USERMSTO
000700*    - Wallet Balance Master (in)    : WALMSTI
000800*    - Wallet Balance Master (out)   : WALMSTO
000900*    - Transaction Request File      : TRANREQI
001000*    - Transaction Journal (out)     : TRANJRNO
001100*    - Control Totals Carry (out)    : CTLTOTSO
001200*
001300* Reads new-customer registrations and deposit / withdrawal /
001400* transfer requests off TRANREQI in arrival order, posts each
001500* one against the in-memory wallet balance table, and leaves
001600* three things behind for the rest of the suite: a refreshed
001700* customer master, a refreshed wallet balance master, and a
001800* transaction journal.  CTLTOTSO carries the control totals
001900* forward to WALLETSM for the summary report - see that
002000* program's banner for the record layout it expects.
002100******************************************************************
002200 IDENTIFICATION              DIVISION.
002300*-----------------------------------------------------------------
002400 PROGRAM-ID.                 WALLET-POST.
002500 AUTHOR.                     R T HALVERSON.
002600 INSTALLATION.               PAYFLOW DATA PROCESSING CENTER.
002700 DATE-WRITTEN.               MARCH 1987.
002800 DATE-COMPILED.
002900 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
003000*-----------------------------------------------------------------
003100*    C H A N G E   L O G
003200*-----------------------------------------------------------------
003300* 051711  LKM  0145  RECODED EVERY IN-LINE PERFORM/END-PERFORM AS
003400*                    A PERFORM OF A SEPARATE PARAGRAPH - BRINGS
003500*                    THIS PROGRAM IN LINE WITH STANDARDS BULLETIN
003600*                    DP-97-4; ALSO ADDED THE MISSING FILLER SLACK
003700*                    BYTES TO SEVERAL WORKING-STORAGE GROUPS.
003800* 032487  RTH  0001  ORIGINAL PROGRAM - DEPOSIT AND WITHDRAWAL
003900*                    POSTING ONLY, SINGLE CURRENCY (USD).
004000* 091588  RTH  0014  ADDED WALLET BALANCE MASTER, REPLACED THE
004100*                    SINGLE-BALANCE FIELD WITH PER-CURRENCY ROWS.
004200* 042689  LKM  0022  ADDED CUSTOMER REGISTRATION (TR-TYPE 'R'),
004300*                    EMAIL / PASSWORD / NAME EDITS.
004400* 120590  LKM  0031  ADDED TRANSFER REQUEST TYPE (TR-TYPE 'T')
004500*                    AND THE FIXED EXCHANGE RATE TABLE.
004600* 061891  RTH  0038  TRANSFER FEE ADDED AT 1.5 PCT OF THE
004700*                    REQUESTED AMOUNT, DEBITED WITH THE AMOUNT.
004800* 030792  DWB  0044  SPLIT ROUNDING LOGIC OUT TO SUBPROGRAM
004900*                    ROUNDAMT SO THE FEE, DEPOSIT AND TRANSFER
005000*                    LOGIC ALL ROUND THE SAME WAY.
005100* 111592  DWB  0047  CORRECTED TRANSFER DEBIT TO INCLUDE THE FEE
005200*                    IN THE SUFFICIENT-FUNDS CHECK - CR-1091.
005300* 082293  RTH  0053  CURRENCY CODE EDIT ADDED (UPPERCASE, TRIM)
005400*                    AHEAD OF THE RATE TABLE SEARCH.
005500* 051594  LKM  0058  TRANSACTION REQUEST RECORD WIDENED FROM 200
005600*                    TO 208 BYTES WHEN TR-FULL-NAME WAS ADDED
005700*                    FOR THE NEW-CUSTOMER REGISTRATION RECORDS.
005800* 101995  DWB  0064  WALLET BALANCE MASTER REWRITE NOW SORTS THE
005900*                    TABLE BY WALLET ID THEN CURRENCY BEFORE THE
006000*                    FINAL WRITE - CR-1142.
006100* 062296  RTH  0069  ADDED CTLTOTSO CARRY FILE SO WALLETSM CAN
006200*                    BUILD THE SUMMARY REPORT WITHOUT RE-READING
006300*                    THE JOURNAL.
006400* 031798  DWB  0077  Y2K REMEDIATION - RUN-DATE WORK AREA NOW
006500*                    CARRIES THE CENTURY SEPARATELY.  NO OTHER
006600*                    DATE FIELDS IN THIS PROGRAM STORE A YEAR.
006700* 092299  LKM  0081  SELF-TRANSFER EDIT ADDED (RECIPIENT ID SAME
006800*                    AS SENDER) PER AUDIT FINDING 99-114.
006900* 040500  RTH  0086  MINOR - DROPPED A DEAD SWITCH LEFT OVER FROM
007000*                    THE 0044 CHANGE.
007100* 051602  DWB  0091  MINOR - DROPPED THE UNUSED VALID-CCY-CLASS
007200*                    CHARACTER CLASS FROM SPECIAL-NAMES.  CURRENCY
007300*                    CODE VALIDITY HAS ALWAYS BEEN DECIDED BY THE
007400*                    RATE-TABLE SEARCH IN 620-FIND-EXCHANGE-RATE,
007500*                    NOT BY A CHARACTER-CLASS TEST, SO THE CLASS
007600*                    NEVER GOT WIRED TO ANYTHING.
007700*-----------------------------------------------------------------
007800 ENVIRONMENT                 DIVISION.
007900*-----------------------------------------------------------------
008000 CONFIGURATION               SECTION.
008100 SOURCE-COMPUTER.            PAYFLOW-3090.
008200 OBJECT-COMPUTER.            PAYFLOW-3090.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM
008500     UPSI-0 IS WP-TEST-RUN-SWITCH.
008600*-----------------------------------------------------------------
008700 INPUT-OUTPUT                SECTION.
008800 FILE-CONTROL.
008900*    EVERY FILE ON THIS RUN IS LINE SEQUENTIAL - NO VSAM, NO
009000*    INDEXED ACCESS, SINCE THE TWO MASTERS ARE SMALL ENOUGH TO
009100*    RIDE ENTIRELY IN WORKING-STORAGE FOR THE LIFE OF THE RUN
009200*    (SEE 200-INITIATE-WALLET-POST).  EACH SELECT GETS ITS OWN
009300*    FILE STATUS FIELD SO A READ/WRITE ERROR ON ANY ONE FILE CAN
009400*    BE TRACED BACK WITHOUT GUESSING WHICH SELECT IT CAME FROM.
009500     SELECT  USER-FILE-IN
009600             ASSIGN TO USERMSTI
009700             ORGANIZATION IS LINE SEQUENTIAL
009800             FILE STATUS IS WS-USER-IN-STAT.
009900
010000*    USER-FILE-OUT IS A FULL REWRITE OF THE CUSTOMER MASTER, NOT
010100*    AN UPDATE-IN-PLACE - EVERY ROW LOADED FROM USER-FILE-IN PLUS
010200*    ANY ACCEPTED REGISTRATIONS FROM THIS RUN GOES BACK OUT HERE.
010300     SELECT  USER-FILE-OUT
010400             ASSIGN TO USERMSTO
010500             ORGANIZATION IS LINE SEQUENTIAL
010600             FILE STATUS IS WS-USER-OUT-STAT.
010700
010800     SELECT  WALLET-FILE-IN
010900             ASSIGN TO WALMSTI
011000             ORGANIZATION IS LINE SEQUENTIAL
011100             FILE STATUS IS WS-WALLET-IN-STAT.
011200
011300*    WALLET-FILE-OUT CARRIES EVERY BALANCE ROW BACK OUT IN
011400*    WALLET-ID/CURRENCY ORDER - SEE 700-SORT-WALLET-TABLE.
011500     SELECT  WALLET-FILE-OUT
011600             ASSIGN TO WALMSTO
011700             ORGANIZATION IS LINE SEQUENTIAL
011800             FILE STATUS IS WS-WALLET-OUT-STAT.
011900
012000*    THE ONLY INPUT FILE NOT FULLY LOADED TO A TABLE UP FRONT -
012100*    SEE 300-READ-TRAN-FILE-IN FOR WHY.
012200     SELECT  TRAN-FILE-IN
012300             ASSIGN TO TRANREQI
012400             ORGANIZATION IS LINE SEQUENTIAL
012500             FILE STATUS IS WS-TRAN-IN-STAT.
012600
012700*    ONE JOURNAL ROW PER TRANSACTION REQUEST, SUCCESS OR FAILURE -
012800*    REGISTRATIONS DO NOT JOURNAL, SINCE THEY MOVE NO MONEY.
012900     SELECT  JOURNAL-FILE-OUT
013000             ASSIGN TO TRANJRNO
013100             ORGANIZATION IS LINE SEQUENTIAL
013200             FILE STATUS IS WS-JOURNAL-OUT-STAT.
013300
013400*    CARRY FILE PICKED UP BY WALLETSM - SEE THE BANNER COMMENT
013500*    ABOVE 300-WRITE-CONTROL-TOTALS FOR THE CELL LAYOUT IT CARRIES.
013600     SELECT  CONTROL-FILE-OUT
013700             ASSIGN TO CTLTOTSO
013800             ORGANIZATION IS LINE SEQUENTIAL
013900             FILE STATUS IS WS-CONTROL-OUT-STAT.
014000
014100******************************************************************
014200 DATA                        DIVISION.
014300*-----------------------------------------------------------------
014400 FILE                        SECTION.
014500*-----------------------------------------------------------------
014600*    CUSTOMER MASTER - READ SIDE.
014700*-----------------------------------------------------------------
014800 FD  USER-FILE-IN
014900     RECORD CONTAINS 185 CHARACTERS
015000     DATA RECORD IS USER-RECORD-IN.
015100 01  USER-RECORD-IN.
015200*    9 + 50 + 20 + 100 + 1 + 5 = 185 BYTES, MATCHING THE FD'S
015300*    RECORD CONTAINS CLAUSE EXACTLY - THE TRAILING FIVE-BYTE
015400*    FILLER BELOW IS RESERVE SPACE, PER STANDARDS BULLETIN DP-97-4.
015500*    USR-USER-ID-IN IS THE SAME NINE-DIGIT USER ID A WALLET
015600*    BALANCE ROW CARRIES IN WB-USER-ID-IN AND A TRANSACTION
015700*    REQUEST CARRIES IN TR-USER-ID-IN - ONE ID SPACE ACROSS ALL
015800*    THREE FILES, ASSIGNED BY WHATEVER UPSTREAM PROCESS WRITES
015900*    THE VERY FIRST REGISTRATION REQUEST FOR A GIVEN CUSTOMER.
016000     05  USR-USER-ID-IN      PIC 9(09).
016100     05  USR-EMAIL-IN        PIC X(50).
016200     05  USR-PASSWORD-IN     PIC X(20).
016300     05  USR-FULL-NAME-IN    PIC X(100).
016400*    USR-ENABLED-IN IS CARRIED FORWARD UNCHANGED BY THIS PROGRAM -
016500*    NOTHING IN THE WALLET-POSTING BATCH EVER DISABLES AN ACCOUNT;
016600*    THAT IS DONE BY A SEPARATE ADMINISTRATIVE PROCESS UPSTREAM.
016700     05  USR-ENABLED-IN      PIC X(01).
016800*    RESERVE SPACE - NOT USED BY ANY PARAGRAPH TODAY, LEFT ON THE
016900*    RECORD SO A FUTURE FIELD DOES NOT FORCE THE RECORD WIDTH TO
017000*    CHANGE ACROSS EVERY PROGRAM THAT TOUCHES THIS FILE.
017100     05  FILLER              PIC X(05).
017200
017300*-----------------------------------------------------------------
017400*    CUSTOMER MASTER - WRITE SIDE (REFRESHED MASTER).
017500*-----------------------------------------------------------------
017600 FD  USER-FILE-OUT
017700     RECORD CONTAINS 185 CHARACTERS
017800     DATA RECORD IS USER-RECORD-OUT.
017900 01  USER-RECORD-OUT.
018000     05  USR-USER-ID-OUT     PIC 9(09).
018100     05  USR-EMAIL-OUT       PIC X(50).
018200     05  USR-PASSWORD-OUT    PIC X(20).
018300     05  USR-FULL-NAME-OUT   PIC X(100).
018400     05  USR-ENABLED-OUT     PIC X(01).
018500     05  FILLER              PIC X(05).
018600
018700*-----------------------------------------------------------------
018800*    WALLET BALANCE MASTER - READ SIDE.
018900*-----------------------------------------------------------------
019000 FD  WALLET-FILE-IN
019100     RECORD CONTAINS 39 CHARACTERS
019200     DATA RECORD IS WALLET-RECORD-IN.
019300 01  WALLET-RECORD-IN.
019400*    WB-WALLET-ID-IN AND WB-USER-ID-IN ARE THE SAME VALUE ON
019500*    EVERY ROW TODAY - ONE WALLET PER USER, NOT ONE WALLET PER
019600*    USER PER JOINT-ACCOUNT GROUP - BUT THEY ARE KEPT AS SEPARATE
019700*    FIELDS SINCE THE ORIGINAL DESIGN NOTES FOR THIS FILE LEFT
019800*    ROOM FOR A WALLET TO OUTLIVE OR BE SHARED BY MORE THAN ONE
019900*    USER ID SOMEDAY.
020000     05  WB-WALLET-ID-IN     PIC 9(09).
020100     05  WB-USER-ID-IN       PIC 9(09).
020200     05  WB-CURRENCY-IN      PIC X(03).
020300     05  WB-BALANCE-IN       PIC S9(11)V9(02).
020400*    RESERVE SPACE, PER STANDARDS BULLETIN DP-97-4 - SAME HABIT
020500*    APPLIED TO THE CUSTOMER MASTER RECORD ABOVE.
020600     05  FILLER              PIC X(05).
020700
020800*-----------------------------------------------------------------
020900*    WALLET BALANCE MASTER - WRITE SIDE (REFRESHED MASTER).
021000*    WRITTEN IN WALLET ID, CURRENCY SEQUENCE - SEE
021100*    700-SORT-WALLET-TABLE.
021200*-----------------------------------------------------------------
021300 FD  WALLET-FILE-OUT
021400     RECORD CONTAINS 39 CHARACTERS
021500     DATA RECORD IS WALLET-RECORD-OUT.
021600 01  WALLET-RECORD-OUT.
021700     05  WB-WALLET-ID-OUT    PIC 9(09).
021800     05  WB-USER-ID-OUT      PIC 9(09).
021900     05  WB-CURRENCY-OUT     PIC X(03).
022000     05  WB-BALANCE-OUT      PIC S9(11)V9(02).
022100     05  FILLER              PIC X(05).
022200
022300*-----------------------------------------------------------------
022400*    TRANSACTION REQUEST FILE - SEE CHANGE LOG ENTRY 0058 FOR
022500*    WHY THIS RECORD IS 208 BYTES RATHER THAN THE ORIGINAL 200.
022600*-----------------------------------------------------------------
022700 FD  TRAN-FILE-IN
022800     RECORD CONTAINS 213 CHARACTERS
022900     DATA RECORD IS TRAN-RECORD-IN.
023000 01  TRAN-RECORD-IN.
023100*    ONE RECORD LAYOUT SERVES ALL FOUR REQUEST TYPES - A DEPOSIT
023200*    OR WITHDRAWAL LEAVES TR-RECIP-USER-ID-IN/TR-RECIP-CURRENCY-IN
023300*    BLANK AND A REGISTRATION LEAVES TR-AMOUNT-IN ZERO.  208 BYTES
023400*    OF BUSINESS DATA UNDER CHANGE 0058, PLUS A 5-BYTE RESERVE PAD
023500*    ADDED PER STANDARDS BULLETIN DP-97-4.
023600     05  TR-TYPE-IN              PIC X(01).
023700         88  TR-IS-DEPOSIT               VALUE "D".
023800         88  TR-IS-WITHDRAWAL            VALUE "W".
023900         88  TR-IS-TRANSFER              VALUE "T".
024000         88  TR-IS-REGISTRATION          VALUE "R".
024100     05  TR-USER-ID-IN           PIC 9(09).
024200     05  TR-CURRENCY-IN          PIC X(03).
024300     05  TR-AMOUNT-IN            PIC S9(11)V9(02).
024400*    RECIPIENT FIELDS ARE LIVE ONLY ON A TRANSFER - DEPOSIT AND
024500*    WITHDRAWAL REQUESTS CARRY THEM AS ZERO/SPACES, REGISTRATION
024600*    REQUESTS CARRY THEM BLANK TOO.
024700     05  TR-RECIP-USER-ID-IN     PIC 9(09).
024800     05  TR-RECIP-CURRENCY-IN    PIC X(03).
024900*    EMAIL/PASSWORD/FULL-NAME ARE LIVE ONLY ON A REGISTRATION
025000*    REQUEST - THEY ARE WHAT DROVE THE RECORD WIDTH UP TO 208
025100*    BYTES UNDER CHANGE 0058 WHEN REGISTRATION WAS ADDED.
025200     05  TR-EMAIL-IN             PIC X(50).
025300     05  TR-PASSWORD-IN          PIC X(20).
025400     05  TR-FULL-NAME-IN         PIC X(100).
025500     05  FILLER                  PIC X(05).
025600
025700*-----------------------------------------------------------------
025800*    TRANSACTION JOURNAL - ONE RECORD PER REQUEST PROCESSED.
025900*    138 BYTES OF BUSINESS DATA, 2 BYTES RESERVED - SEE 0069.
026000*    TJ-STATUS-OUT ONLY EVER CARRIES "COMPLETED" OR "FAILED" -
026100*    KEPT AS A 10-BYTE DISPLAY FIELD RATHER THAN A 1-BYTE CODE SO
026200*    THE JOURNAL READS IN PLAIN ENGLISH WHEN SOMEONE DUMPS IT TO
026300*    A TERMINAL DURING A CUSTOMER DISPUTE.  TJ-FEE-OUT AND
026400*    TJ-EXCH-RATE-OUT ARE ONLY EVER POPULATED ON A TRANSFER
026500*    RECORD; EVERY OTHER RECORD CARRIES THEM AS ZERO.
026600*-----------------------------------------------------------------
026700 FD  JOURNAL-FILE-OUT
026800     RECORD CONTAINS 140 CHARACTERS
026900     DATA RECORD IS JOURNAL-RECORD-OUT.
027000 01  JOURNAL-RECORD-OUT.
027100     05  TJ-TRANSACTION-ID-OUT   PIC X(20).
027200     05  TJ-WALLET-ID-OUT        PIC 9(09).
027300     05  TJ-TYPE-OUT             PIC X(10).
027400     05  TJ-STATUS-OUT           PIC X(10).
027500     05  TJ-AMOUNT-OUT           PIC S9(11)V9(02).
027600     05  TJ-CURRENCY-OUT         PIC X(03).
027700     05  TJ-FEE-OUT              PIC S9(05)V9(06).
027800     05  TJ-RECIP-CCY-OUT        PIC X(03).
027900     05  TJ-EXCH-RATE-OUT        PIC S9(04)V9(06).
028000     05  TJ-RECIP-USER-ID-OUT    PIC 9(09).
028100     05  TJ-FAILURE-REASON-OUT   PIC X(40).
028200     05  FILLER                  PIC X(02).
028300
028400*-----------------------------------------------------------------
028500*    CONTROL TOTALS CARRY FILE - FORMAT IS CTLTOTAL.CPY.
028600*-----------------------------------------------------------------
028700 FD  CONTROL-FILE-OUT
028800     RECORD CONTAINS 76 CHARACTERS
028900     DATA RECORD IS CT-CONTROL-RECORD.
029000     COPY "Copybooks/CtlTotal.cpy".
029100
029200******************************************************************
029300 WORKING-STORAGE             SECTION.
029400*-----------------------------------------------------------------
029500*    FILE STATUS AND END-OF-FILE SWITCHES.
029600*-----------------------------------------------------------------
029700 01  FILE-STATUS-AND-SWITCHES.
029800*    ONE STATUS FIELD PER SELECT - CHECKED AFTER EVERY OPEN/READ/
029900*    WRITE/CLOSE IN THE 300 SERIES, EVEN THOUGH ONLY THE EOF
030000*    SWITCHES BELOW ARE EVER BRANCHED ON DIRECTLY.
030100     05  WS-USER-IN-STAT         PIC X(02).
030200     05  WS-USER-OUT-STAT        PIC X(02).
030300     05  WS-WALLET-IN-STAT       PIC X(02).
030400     05  WS-WALLET-OUT-STAT      PIC X(02).
030500     05  WS-TRAN-IN-STAT         PIC X(02).
030600     05  WS-JOURNAL-OUT-STAT     PIC X(02).
030700     05  WS-CONTROL-OUT-STAT     PIC X(02).
030800     05  WS-USER-EOF-SW          PIC X(01) VALUE "N".
030900         88  WS-USER-EOF                  VALUE "Y".
031000     05  WS-WALLET-EOF-SW        PIC X(01) VALUE "N".
031100         88  WS-WALLET-EOF                VALUE "Y".
031200     05  WS-TRAN-EOF-SW          PIC X(01) VALUE "N".
031300         88  WS-TRAN-EOF                  VALUE "Y".
031400*    WP-TEST-RUN-SWITCH IS READ FROM UPSI-0 IN 200-INITIATE-
031500*    WALLET-POST - A TEST RUN SKIPS NOTHING TODAY, BUT THE FLAG IS
031600*    CARRIED FORWARD FROM THE OLDER BATCH PROGRAMS THIS SHOP RAN
031700*    BEFORE WALLETPOST, WHICH DID HONOR IT.
031800     05  WP-TEST-RUN-SWITCH      PIC X(01).
031900     05  FILLER                  PIC X(05).
032000
032100*-----------------------------------------------------------------
032200*    CASE-CONVERSION ALPHABETS FOR THE CURRENCY CODE EDIT
032300*    (NO INTRINSIC FUNCTIONS IN THIS SHOP'S COMPILER).
032400*-----------------------------------------------------------------
032500 01  WS-CASE-ALPHABETS.
032600     05  WS-LOWER-ALPHA      PIC X(26)
032700         VALUE "abcdefghijklmnopqrstuvwxyz".
032800     05  WS-UPPER-ALPHA      PIC X(26)
032900         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033000     05  FILLER                  PIC X(05).
033100
033200*-----------------------------------------------------------------
033300*    SHARED SCRATCH FIELD FOR 300-EDIT-CURRENCY-CODES / 306-STRIP-
033400*    CCY-BLANKS - EACH CURRENCY CODE IS MOVED IN HERE, RE-JUSTIFIED,
033500*    THEN MOVED BACK OUT, RATHER THAN GIVING THE STRIP PARAGRAPH
033600*    ITS OWN COPY OF THE LOGIC FOR EACH OF THE TWO FIELDS.
033700 01  WS-CCY-EDIT-WORK.
033800     05  WS-CCY-EDIT-FIELD       PIC X(03).
033900     05  WS-CCY-EDIT-TOKEN       PIC X(03).
034000     05  FILLER                  PIC X(05).
034100
034200*-----------------------------------------------------------------
034300*    CUSTOMER MASTER TABLE - LOADED FROM USERMSTI, EXTENDED BY
034400*    REGISTRATIONS, THEN WRITTEN BACK TO USERMSTO.
034500*-----------------------------------------------------------------
034600 01  WP-USER-TABLE.
034700*    2000 ROWS IS WELL ABOVE ANY CUSTOMER FILE THIS SHOP HAS SEEN
034800*    ON A SINGLE NIGHTLY RUN - ROOM TO GROW BEFORE THE TABLE EVER
034900*    NEEDS RESIZING.
035000     05  WP-USER-COUNT           PIC 9(05) COMP.
035100     05  WP-USER-ENTRY OCCURS 2000 TIMES
035200             INDEXED BY WP-UT-IDX.
035300*    WP-UT-USER-ID DOUBLES AS THE WALLET-ID ON WP-WALLET-TABLE
035400*    BELOW - ONE WALLET PER USER TODAY, SO THE TWO IDS ARE THE
035500*    SAME NUMBER EVERYWHERE THEY APPEAR.
035600         10  WP-UT-USER-ID       PIC 9(09).
035700         10  WP-UT-EMAIL         PIC X(50).
035800         10  WP-UT-PASSWORD      PIC X(20).
035900         10  WP-UT-FULL-NAME     PIC X(100).
036000         10  WP-UT-ENABLED       PIC X(01).
036100     05  FILLER                  PIC X(05).
036200
036300*-----------------------------------------------------------------
036400*    WALLET BALANCE TABLE - ONE ROW PER WALLET/CURRENCY CELL.
036500*    NEW WALLETS GET ALL THREE CURRENCY ROWS AT ZERO.
036600*-----------------------------------------------------------------
036700 01  WP-WALLET-TABLE.
036800     05  WP-WALLET-COUNT         PIC 9(05) COMP.
036900     05  WP-WALLET-ENTRY OCCURS 6000 TIMES
037000             INDEXED BY WP-WT-IDX.
037100         10  WP-WT-WALLET-ID     PIC 9(09).
037200         10  WP-WT-USER-ID       PIC 9(09).
037300         10  WP-WT-CURRENCY      PIC X(03).
037400         10  WP-WT-BALANCE       PIC S9(11)V9(02).
037500     05  FILLER                  PIC X(05).
037600
037700*-----------------------------------------------------------------
037800*    FIXED EXCHANGE RATE TABLE - ONE FILLER PER ROW REDEFINED AS A
037900*    SEARCHABLE TABLE, THE SAME LITERAL-TABLE TECHNIQUE THIS SHOP
038000*    USES ELSEWHERE FOR SMALL FIXED LOOKUP TABLES.
038100*-----------------------------------------------------------------
038200 01  WP-RATE-TABLE-RECORD.
038300*    EACH 16-BYTE FILLER PACKS FROM-CCY(3) + TO-CCY(3) + RATE(10,
038400*    IMPLIED 6 DECIMALS) - THE SAME "LITERAL FILLERS REDEFINED AS
038500*    A TABLE" TRICK THIS SHOP USES FOR SMALL FIXED LOOKUP TABLES
038600*    THAT NEVER CHANGE WITHIN A RUN.
038700     05  FILLER  PIC X(16) VALUE "USDEUR0000920000".
038800     05  FILLER  PIC X(16) VALUE "USDMXN0017500000".
038900     05  FILLER  PIC X(16) VALUE "EURUSD0001090000".
039000     05  FILLER  PIC X(16) VALUE "EURMXN0019020000".
039100     05  FILLER  PIC X(16) VALUE "MXNUSD0000057000".
039200     05  FILLER  PIC X(16) VALUE "MXNEUR0000053000".
039300 01  WP-RATE-TABLE REDEFINES WP-RATE-TABLE-RECORD.
039400*    SEARCHED LINEARLY BY 625-SCAN-RATE-TABLE RATHER THAN WITH
039500*    SEARCH ALL, SINCE SIX ENTRIES ARE NOT WORTH KEEPING IN KEY
039600*    ORDER FOR A BINARY SEARCH.
039700     05  WP-RATE-ENTRY OCCURS 6 TIMES INDEXED BY WP-RT-IDX.
039800         10  XR-FROM-CCY     PIC X(03).
039900         10  XR-TO-CCY       PIC X(03).
040000         10  XR-RATE         PIC 9(04)V9(06).
040100
040200*-----------------------------------------------------------------
040300*    CURRENCY CODE TABLE - DRIVES NEW-WALLET ROW CREATION AND
040400*    THE CONTROL TOTALS LOOP.
040500*-----------------------------------------------------------------
040600 01  WP-CCY-CODES-RECORD.
040700     05  FILLER  PIC X(03) VALUE "USD".
040800     05  FILLER  PIC X(03) VALUE "EUR".
040900     05  FILLER  PIC X(03) VALUE "MXN".
041000 01  WP-CCY-CODES REDEFINES WP-CCY-CODES-RECORD.
041100     05  WP-CCY-CODE OCCURS 3 TIMES PIC X(03).
041200
041300*-----------------------------------------------------------------
041400*    TRANSACTION TYPE NAME TABLE - JOURNAL TJ-TYPE AND CONTROL
041500*    TOTALS CT-TRAN-TYPE BOTH COME FROM HERE.
041600*-----------------------------------------------------------------
041700 01  WP-TYPE-NAMES-RECORD.
041800     05  FILLER  PIC X(10) VALUE "DEPOSIT".
041900     05  FILLER  PIC X(10) VALUE "WITHDRAWAL".
042000     05  FILLER  PIC X(10) VALUE "TRANSFER".
042100 01  WP-TYPE-NAMES REDEFINES WP-TYPE-NAMES-RECORD.
042200     05  WP-TYPE-NAME OCCURS 3 TIMES PIC X(10).
042300
042400*-----------------------------------------------------------------
042500*    RUN DATE - Y2K REMEDIATION KEEPS THE CENTURY SEPARATE.
042600*-----------------------------------------------------------------
042700 01  WP-RUN-DATE-YYYYMMDD.
042800     05  WP-RUN-CC           PIC 9(02).
042900     05  WP-RUN-YY           PIC 9(02).
043000     05  WP-RUN-MM           PIC 9(02).
043100     05  WP-RUN-DD           PIC 9(02).
043200 01  WP-RUN-DATE-CCYY REDEFINES WP-RUN-DATE-YYYYMMDD.
043300     05  WP-RUN-CCYY         PIC 9(04).
043400     05  WP-RUN-MMDD         PIC 9(04).
043500
043600*-----------------------------------------------------------------
043700*    TRANSACTION ID WORK AREA - "TXN-" PLUS A ZERO-PADDED
043800*    RUNNING SEQUENCE NUMBER.
043900*-----------------------------------------------------------------
044000 01  WP-TXN-ID-WORK.
044100     05  WP-TXN-ID           PIC X(20).
044200 01  WP-TXN-ID-PARTS REDEFINES WP-TXN-ID-WORK.
044300     05  WP-TXN-PREFIX       PIC X(04).
044400     05  WP-TXN-SEQ-DISP     PIC X(16).
044500
044600*-----------------------------------------------------------------
044700*    700-SORT-WALLET-TABLE'S SUBSCRIPTS - STANDALONE, NOT PART
044800*    OF ANY RECORD OR WORK AREA, SO THEY STAY 77-LEVEL RATHER
044900*    THAN RIDE INSIDE WP-COUNTERS BELOW.
045000*-----------------------------------------------------------------
045100 77  WP-SORT-I               PIC 9(05) COMP VALUE 0.
045200 77  WP-SORT-J               PIC 9(05) COMP VALUE 0.
045300*-----------------------------------------------------------------
045400*    RUNNING COUNTERS AND ACCUMULATORS.
045500*-----------------------------------------------------------------
045600 01  WP-COUNTERS.
045700*    WP-TXN-SEQ-NBR IS THE SOURCE OF 420-NEXT-TXN-ID'S SEQUENCE -
045800*    16 DIGITS IS FAR MORE THAN ONE NIGHT'S VOLUME WILL EVER NEED
045900*    BUT MATCHES THE WIDTH OF TJ-TRANSACTION-ID-OUT ON THE JOURNAL.
046000     05  WP-TXN-SEQ-NBR          PIC 9(16) COMP VALUE 0.
046100     05  WP-TOTAL-READ           PIC 9(07) COMP VALUE 0.
046200     05  WP-TOTAL-COMPLETED      PIC 9(07) COMP VALUE 0.
046300     05  WP-TOTAL-FAILED         PIC 9(07) COMP VALUE 0.
046400     05  WP-USERS-REGISTERED     PIC 9(07) COMP VALUE 0.
046500     05  WP-USERS-REJECTED       PIC 9(07) COMP VALUE 0.
046600*    WP-CCY-IDX-OF-TR IS SET SEPARATELY FROM WP-CCY-IDX, WHICH IS
046700*    JUST A LOOP SUBSCRIPT REUSED ALL OVER THE PROGRAM - SEE 490-
046800*    SET-CCY-IDX-OF-TR FOR WHY THE TWO MUST NOT BE CONFUSED.
046900     05  WP-CCY-IDX              PIC 9(02) COMP VALUE 0.
047000     05  WP-CCY-IDX-OF-TR        PIC 9(02) COMP VALUE 0.
047100     05  WP-TYPE-IDX             PIC 9(02) COMP VALUE 0.
047200     05  FILLER                  PIC X(05).
047300
047400*-----------------------------------------------------------------
047500*    PER-TYPE / PER-CURRENCY CONTROL TOTALS, FEE TOTALS.
047600*    MONEY STAYS ZONED DISPLAY - THIS SHOP DOES NOT PACK MONEY.
047700*-----------------------------------------------------------------
047800 01  WP-TYPE-TOTALS.
047900     05  WP-TT-ENTRY OCCURS 3 TIMES.
048000         10  WP-TT-CCY-ENTRY OCCURS 3 TIMES.
048100             15  WP-TT-COUNT-OK      PIC 9(07) COMP VALUE 0.
048200             15  WP-TT-COUNT-FAIL    PIC 9(07) COMP VALUE 0.
048300             15  WP-TT-AMOUNT        PIC S9(11)V9(02) VALUE 0.
048400     05  FILLER                  PIC X(05).
048500 01  WP-FEE-TOTALS.
048600     05  WP-FEE-TOTAL OCCURS 3 TIMES PIC S9(09)V9(02) VALUE 0.
048700     05  FILLER                  PIC X(05).
048800
048900*-----------------------------------------------------------------
049000*    HOLD AREA FOR 700-SORT-WALLET-TABLE'S INSERTION SORT.
049100*-----------------------------------------------------------------
049200 01  WP-WALLET-HOLD.
049300     05  WP-HOLD-WALLET-ID      PIC 9(09).
049400     05  WP-HOLD-USER-ID        PIC 9(09).
049500     05  WP-HOLD-CURRENCY       PIC X(03).
049600     05  WP-HOLD-BALANCE        PIC S9(11)V9(02).
049700     05  FILLER                  PIC X(05).
049800
049900*-----------------------------------------------------------------
050000*    ONE-REQUEST WORK AREA.
050100*-----------------------------------------------------------------
050200 01  WP-REQUEST-WORK.
050300*    THE "-FULL" FIELDS BELOW CARRY 6 DECIMAL PLACES - THE SAME
050400*    PRECISION LINK-PARAMETERS PASSES TO ROUNDAMT - WHILE THE
050500*    "-ROUNDED" FIELDS HOLD WHAT COMES BACK, ALREADY CUT TO THE
050600*    WALLET'S 2-DECIMAL CURRENCY UNIT.
050700     05  WP-REQ-AMOUNT           PIC S9(11)V9(02).
050800     05  WP-AMOUNT-ROUNDED       PIC S9(11)V9(02).
050900     05  WP-FEE-FULL             PIC S9(11)V9(06).
051000     05  WP-FEE-ROUNDED          PIC S9(11)V9(02).
051100     05  WP-TOTAL-DEBIT          PIC S9(11)V9(02).
051200     05  WP-RATE-WORK            PIC S9(04)V9(06).
051300     05  WP-CONVERTED-FULL       PIC S9(11)V9(06).
051400     05  WP-CONVERTED-ROUNDED    PIC S9(11)V9(02).
051500     05  WP-JRNL-STATUS          PIC X(10).
051600     05  WP-JRNL-REASON          PIC X(40).
051700     05  WP-WALLET-ID-USED       PIC 9(09).
051800*    WP-SENDER-ROW/WP-RECIP-ROW HOLD SUBSCRIPTS INTO WP-WALLET-
051900*    TABLE, LEFT SET BY WHICHEVER GET-OR-CREATE PARAGRAPH RAN
052000*    LAST - NOT CLEARED BETWEEN TRANSACTIONS SINCE EVERY USE SITE
052100*    SETS THEM FRESH BEFORE READING THEM.
052200     05  WP-SENDER-ROW           PIC 9(05) COMP.
052300     05  WP-RECIP-ROW            PIC 9(05) COMP.
052400     05  WP-RATE-FOUND-SW        PIC X(01).
052500         88  WP-RATE-FOUND             VALUE "Y".
052600     05  WP-WALLET-FOUND-SW      PIC X(01).
052700         88  WP-WALLET-FOUND           VALUE "Y".
052800     05  WP-ROW-FOUND-SW         PIC X(01).
052900         88  WP-ROW-FOUND              VALUE "Y".
053000     05  FILLER                  PIC X(05).
053100
053200*-----------------------------------------------------------------
053300*    REGISTRATION EDIT WORK AREA.
053400*-----------------------------------------------------------------
053500 01  WP-REG-EDIT-WORK.
053600     05  WP-REG-OK-SW            PIC X(01).
053700         88  WP-REG-OK                 VALUE "Y".
053800     05  WP-DUP-FOUND-SW         PIC X(01).
053900         88  WP-DUP-FOUND              VALUE "Y".
054000     05  WP-SCAN-LEN             PIC 9(03) COMP.
054100     05  WP-SCAN-I               PIC 9(03) COMP.
054200     05  WP-AT-COUNT             PIC 9(03) COMP.
054300     05  WP-AT-POS               PIC 9(03) COMP.
054400     05  WP-DOT-POS              PIC 9(03) COMP.
054500     05  WP-TLD-LEN              PIC 9(03) COMP.
054600     05  WP-ONE-CHAR             PIC X(01).
054700*    LOCAL/DOMAIN/TLD ARE ALL SIZED TO THE FULL 50-BYTE E-MAIL
054800*    FIELD RATHER THAN TRIMMED TO A TIGHTER PIC CLAUSE - UNSTRING
054900*    LEAVES TRAILING SPACES IN WHICHEVER PART IS SHORTER THAN THE
055000*    WHOLE ADDRESS, WHICH IS EXACTLY WHAT THE RIGHT-TRIM SCANS
055100*    ABOVE (490-FIND-LENGTH-OF-FIELD AND 456-SCAN-FOR-TLD-BLANK)
055200*    ARE THERE TO WORK AROUND.
055300     05  WP-LOCAL-PART           PIC X(50).
055400     05  WP-DOMAIN-PART          PIC X(50).
055500     05  WP-TLD-PART             PIC X(50).
055600     05  FILLER                  PIC X(04).
055700
055800******************************************************************
055900 PROCEDURE                   DIVISION.
056000*-----------------------------------------------------------------
056100* Main procedure
056200*    THIS RUN IS THE ONLY PLACE THE THREE WALLET FILES AND THE
056300*    TRANSACTION REQUEST FILE EVER TOUCH EACH OTHER - THE SCREEN
056400*    SIDE OF PAYFLOW DROPS REQUESTS ONTO TRANFILI AND PICKS
056500*    RESULTS BACK UP OFF THE JOURNAL AND THE (NEXT RUN'S) MASTERS.
056600*    KEEP THAT IN MIND BEFORE ADDING ANYTHING THAT TALKS TO A
056700*    TERMINAL FROM IN HERE - THIS PROGRAM NEVER HAS AND SHOULD NOT
056800*    START NOW.
056900*-----------------------------------------------------------------
057000 100-WALLET-POST.
057100     PERFORM 200-INITIATE-WALLET-POST.
057200     PERFORM 200-PROCESS-TRAN-FILE
057300             UNTIL WS-TRAN-EOF.
057400     PERFORM 200-TERMINATE-WALLET-POST.
057500
057600     STOP RUN.
057700
057800******************************************************************
057900* Open all files, load the customer and wallet masters into
058000* memory, read the first transaction request.
058100*    BOTH MASTERS ARE SMALL ENOUGH TO HOLD ENTIRELY IN THE
058200*    WP-USER-TABLE/WP-WALLET-TABLE WORKING-STORAGE TABLES FOR
058300*    THE LIFE OF THE RUN - THAT IS WHY THIS PROGRAM NEEDS NO
058400*    INDEXED ACCESS AND READS EACH MASTER SEQUENTIALLY ONLY ONCE,
058500*    UP FRONT, INSTEAD OF RE-READING IT PER TRANSACTION REQUEST.
058600*-----------------------------------------------------------------
058700 200-INITIATE-WALLET-POST.
058800     PERFORM 300-OPEN-ALL-FILES.
058900     PERFORM 300-LOAD-USER-MASTER.
059000     PERFORM 300-LOAD-WALLET-MASTER.
059100     PERFORM 300-READ-TRAN-FILE-IN.
059200
059300*-----------------------------------------------------------------
059400* Edit the currency codes on the request, then post it according
059500* to TR-TYPE-IN, then read the next request.
059600*    WP-TOTAL-READ COUNTS EVERY RECORD THAT COMES OFF TRANFILI,
059700*    REGISTRATIONS INCLUDED, BECAUSE THE GRAND TOTALS LINE ON
059800*    THE SUMMARY REPORT IS DEFINED AS "TOTAL READ" AGAINST THE
059900*    WHOLE INPUT FILE, NOT JUST THE MONEY-MOVEMENT REQUESTS.
060000*-----------------------------------------------------------------
060100 200-PROCESS-TRAN-FILE.
060200*    THE MAIN TRANSACTION LOOP - RUNS ONCE PER RECORD ON TRAN-
060300*    FILE-IN UNTIL END OF FILE, DISPATCHING ON TR-TYPE-IN.
060400     ADD 1 TO WP-TOTAL-READ.
060500     PERFORM 300-EDIT-CURRENCY-CODES.
060600*    AN UNRECOGNIZED TR-TYPE-IN FALLS THROUGH TO WHEN OTHER AND
060700*    IS SILENTLY SKIPPED - THE REQUEST GENERATOR ON THE OTHER
060800*    SIDE ONLY EVER WRITES R/D/W/T, SO THIS IS A SAFETY NET, NOT
060900*    AN EXPECTED PATH, AND IT DELIBERATELY DOES NOT BUMP EITHER
061000*    THE COMPLETED OR THE FAILED COUNT.
061100     EVALUATE TRUE
061200         WHEN TR-IS-REGISTRATION
061300             PERFORM 400-REGISTER-USER
061400         WHEN TR-IS-DEPOSIT
061500             PERFORM 400-POST-DEPOSIT
061600         WHEN TR-IS-WITHDRAWAL
061700             PERFORM 400-POST-WITHDRAWAL
061800         WHEN TR-IS-TRANSFER
061900             PERFORM 400-POST-TRANSFER THRU 400-POST-TRANSFER-EXIT
062000         WHEN OTHER
062100             CONTINUE
062200     END-EVALUATE.
062300     PERFORM 300-READ-TRAN-FILE-IN.
062400
062500*-----------------------------------------------------------------
062600* Sort and write back the wallet master, write the customer
062700* master, write the control totals carry file, close up shop.
062800*    THE SORT RUNS BEFORE THE WRITE, NOT AFTER, SO NEXT RUN'S
062900*    WALLET-FILE-IN ALREADY ARRIVES IN WALLET-ID/CURRENCY ORDER -
063000*    600-GET-OR-CREATE-BALANCE-ROW AND FRIENDS STILL HAVE TO SCAN
063100*    THE IN-MEMORY TABLE LINEARLY (NEW ROWS GET APPENDED AT THE
063200*    BOTTOM DURING THE RUN), BUT THE FILE ITSELF STAYS TIDY FOR
063300*    ANYONE WHO BROWSES IT BY EYE.
063400*-----------------------------------------------------------------
063500 200-TERMINATE-WALLET-POST.
063600*    RUNS ONCE, AFTER THE MAIN TRANSACTION LOOP IN 200-PROCESS-
063700*    TRAN-FILE HAS EXHAUSTED THE INPUT - WRITES BACK BOTH MASTERS
063800*    AND THE CONTROL TOTALS BEFORE CLOSING EVERYTHING DOWN.
063900*    THE CLOSE SEQUENCE MATTERS LITTLE HERE SINCE ALL FIVE FILES ARE
064000*    SEQUENTIAL, BUT 300-CLOSE-ALL-FILES CLOSES THEM IN THE SAME ORDER
064100*    THEY WERE OPENED SO THE JOB LOG READS THE SAME BOTH DIRECTIONS.
064200     PERFORM 700-SORT-WALLET-TABLE.
064300     PERFORM 300-WRITE-USER-MASTER.
064400     PERFORM 300-WRITE-WALLET-MASTER.
064500     PERFORM 300-WRITE-CONTROL-TOTALS.
064600     PERFORM 300-CLOSE-ALL-FILES.
064700     DISPLAY "WALLET-POST - RUN COMPLETE".
064800
064900******************************************************************
065000 300-OPEN-ALL-FILES.
065100*    OPENS EVERY FILE THIS PROGRAM TOUCHES IN ONE PLACE SO A
065200*    BAD FILE STATUS CAN BE CAUGHT BEFORE ANY PROCESSING STARTS.
065300     OPEN    INPUT   USER-FILE-IN
065400             OUTPUT  USER-FILE-OUT
065500             INPUT   WALLET-FILE-IN
065600             OUTPUT  WALLET-FILE-OUT
065700             INPUT   TRAN-FILE-IN
065800             OUTPUT  JOURNAL-FILE-OUT
065900             OUTPUT  CONTROL-FILE-OUT.
066000
066100*    OPENS EVERY FILE THIS PROGRAM TOUCHES IN ONE STATEMENT, EVEN
066200*    THOUGH THE JOURNAL AND CONTROL-TOTALS FILES ARE NOT NEEDED
066300*    UNTIL WELL INTO THE RUN - CONSISTENT WITH HOW BOTH MASTER
066400*    FILES NEED TO BE OPEN INPUT/OUTPUT TOGETHER SINCE THIS SHOP
066500*    STILL WRITES A FRESH COPY OF EACH MASTER RATHER THAN
066600*    UPDATING IN PLACE.
066700*-----------------------------------------------------------------
066800 300-LOAD-USER-MASTER.
066900*    READS USER-FILE-IN TO END OF FILE, BUILDING WP-USER-TABLE
067000*    ONE ROW AT A TIME BEFORE THE TRANSACTION LOOP EVER STARTS.
067100     MOVE ZERO TO WP-USER-COUNT.
067200     PERFORM 310-READ-USER-FILE-IN.
067300     PERFORM 305-ACCUM-ONE-USER-ROW
067400         UNTIL WS-USER-EOF.
067500
067600*-----------------------------------------------------------------
067700*    ONE ROW PER INCOMING USER-RECORD, IN FILE ORDER - THE USER
067800*    TABLE IS NEVER RESORTED, SINCE NOTHING DOWNSTREAM NEEDS IT
067900*    IN ANY PARTICULAR SEQUENCE, UNLIKE THE WALLET TABLE BELOW.
068000 305-ACCUM-ONE-USER-ROW.
068100*    APPENDS ONE ROW READ FROM USER-FILE-IN TO WP-USER-TABLE AND
068200*    BUMPS THE HIGH-WATER MARK WP-USER-COUNT - CALLED ONCE PER
068300*    RECORD BY 300-LOAD-USER-MASTER'S READ LOOP.
068400     ADD 1 TO WP-USER-COUNT.
068500     MOVE USR-USER-ID-IN    TO WP-UT-USER-ID(WP-USER-COUNT).
068600     MOVE USR-EMAIL-IN      TO WP-UT-EMAIL(WP-USER-COUNT).
068700     MOVE USR-PASSWORD-IN   TO WP-UT-PASSWORD(WP-USER-COUNT).
068800     MOVE USR-FULL-NAME-IN  TO WP-UT-FULL-NAME(WP-USER-COUNT).
068900     MOVE USR-ENABLED-IN    TO WP-UT-ENABLED(WP-USER-COUNT).
069000     PERFORM 310-READ-USER-FILE-IN.
069100*-----------------------------------------------------------------
069200*    ONE READ PARAGRAPH PER FILE, KEPT SEPARATE FROM THE PARAGRAPH
069300*    THAT UNLOADS THE RECORD INTO THE TABLE - THE SAME READ IS
069400*    ALSO PERFORMED AFTER LOADING A ROW TO PRIME THE NEXT CYCLE.
069500 310-READ-USER-FILE-IN.
069600     READ USER-FILE-IN
069700         AT END      MOVE "Y" TO WS-USER-EOF-SW.
069800
069900*-----------------------------------------------------------------
070000*    SAME LOAD-TO-TABLE PATTERN AS THE USER MASTER ABOVE - PRIME
070100*    THE READ, THEN ACCUMULATE UNTIL END OF FILE.  WP-WALLET-COUNT
070200*    ENDS THE LOAD AT THE NUMBER OF WALLET ROWS ON FILE; NEW ROWS
070300*    OPENED DURING POSTING (SEE 600-/630-SERIES) CONTINUE
070400*    NUMBERING FROM WHERE THIS LEFT OFF.
070500 300-LOAD-WALLET-MASTER.
070600*    SAME SHAPE AS 300-LOAD-USER-MASTER JUST ABOVE, ONLY AGAINST
070700*    WALLET-FILE-IN AND WP-WALLET-TABLE - LOADED COMPLETELY BEFORE
070800*    ANY TRANSACTION IS POSTED, SINCE A SINGLE RUN MAY TOUCH THE
070900*    SAME WALLET ROW MORE THAN ONCE AND THE UPDATES MUST STACK IN
071000*    MEMORY.
071100     MOVE ZERO TO WP-WALLET-COUNT.
071200     PERFORM 310-READ-WALLET-FILE-IN.
071300     PERFORM 305-ACCUM-ONE-WALLET-ROW
071400         UNTIL WS-WALLET-EOF.
071500
071600*-----------------------------------------------------------------
071700 305-ACCUM-ONE-WALLET-ROW.
071800*    CALLED ONCE PER WALLET-MASTER RECORD WHILE THE FILE IS STILL BEING
071900*    READ IN - SIMPLY APPENDS THE ROW TO WP-WALLET-TABLE IN WHATEVER
072000*    ORDER THE INPUT FILE HAPPENS TO BE IN.
072100     ADD 1 TO WP-WALLET-COUNT.
072200     MOVE WB-WALLET-ID-IN TO WP-WT-WALLET-ID(WP-WALLET-COUNT).
072300     MOVE WB-USER-ID-IN   TO WP-WT-USER-ID(WP-WALLET-COUNT).
072400     MOVE WB-CURRENCY-IN  TO WP-WT-CURRENCY(WP-WALLET-COUNT).
072500     MOVE WB-BALANCE-IN   TO WP-WT-BALANCE(WP-WALLET-COUNT).
072600*    700-SORT-WALLET-TABLE PUTS THE TABLE BACK IN WALLET-ID/CURRENCY
072700*    ORDER LATER, SO THE LOAD ORDER HERE DOES NOT MATTER.
072800     PERFORM 310-READ-WALLET-FILE-IN.
072900*-----------------------------------------------------------------
073000 310-READ-WALLET-FILE-IN.
073100     READ WALLET-FILE-IN
073200         AT END      MOVE "Y" TO WS-WALLET-EOF-SW.
073300
073400*-----------------------------------------------------------------
073500*    THE TRANSACTION REQUEST FILE IS NOT LOADED TO A TABLE LIKE
073600*    THE TWO MASTERS ABOVE - IT IS PROCESSED ONE RECORD AT A TIME
073700*    AS IT COMES IN, SINCE POSTING ORDER HAS TO MATCH THE ORDER
073800*    THE REQUESTS ARRIVED IN FOR THE JOURNAL TO MAKE SENSE.
073900 300-READ-TRAN-FILE-IN.
074000     READ TRAN-FILE-IN
074100         AT END      MOVE "Y" TO WS-TRAN-EOF-SW.
074200
074300*-----------------------------------------------------------------
074400* Uppercase and strip surrounding blanks from the two currency
074500* codes on the request (no-op for a blank recipient currency on
074600* non-transfer rows).
074700*-----------------------------------------------------------------
074800 300-EDIT-CURRENCY-CODES.
074900*    UPPER-CASES BOTH CODES, THEN ROUTES EACH THROUGH WS-CCY-EDIT-
075000*    WORK AND 306-STRIP-CCY-BLANKS TO DROP ANY SURROUNDING BLANKS
075100*    AND RE-JUSTIFY LEFT, SO A CODE THAT ARRIVED LOWER-CASE, RIGHT-
075200*    JUSTIFIED, OR BOTH FROM UPSTREAM STILL MATCHES THE RATE-TABLE
075300*    AND WALLET-TABLE KEYS, WHICH ARE ALWAYS UPPER CASE AND LEFT-
075400*    JUSTIFIED.
075500     INSPECT TR-CURRENCY-IN
075600         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
075700     INSPECT TR-RECIP-CURRENCY-IN
075800         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
075900     MOVE TR-CURRENCY-IN      TO WS-CCY-EDIT-FIELD.
076000     PERFORM 306-STRIP-CCY-BLANKS.
076100     MOVE WS-CCY-EDIT-FIELD   TO TR-CURRENCY-IN.
076200     MOVE TR-RECIP-CURRENCY-IN TO WS-CCY-EDIT-FIELD.
076300     PERFORM 306-STRIP-CCY-BLANKS.
076400     MOVE WS-CCY-EDIT-FIELD   TO TR-RECIP-CURRENCY-IN.
076500
076600*-----------------------------------------------------------------
076700*    SHARED BY BOTH CALLS IN 300-EDIT-CURRENCY-CODES ABOVE - AN
076800*    UNSTRING DELIMITED BY ALL SPACE PULLS THE SIGNIFICANT
076900*    CHARACTERS OUT AHEAD OF ANY LEADING BLANK, AND THE RE-MOVE
077000*    INTO A FRESHLY-SPACED FIELD RE-PADS THE TRAILING END - A CODE
077100*    THAT WAS ALREADY LEFT-JUSTIFIED COMES BACK UNCHANGED.
077200 306-STRIP-CCY-BLANKS.
077300     UNSTRING WS-CCY-EDIT-FIELD DELIMITED BY ALL SPACE
077400         INTO WS-CCY-EDIT-TOKEN.
077500     MOVE SPACES TO WS-CCY-EDIT-FIELD.
077600     MOVE WS-CCY-EDIT-TOKEN TO WS-CCY-EDIT-FIELD.
077700
077800*-----------------------------------------------------------------
077900 300-WRITE-USER-MASTER.
078000*    DRIVES 305-STORE-ONE-USER-ROW ONCE PER ENTRY IN WP-USER-TABLE,
078100*    INCLUDING ANY ROWS THIS RUN ADDED VIA 460-CREATE-USER-AND-WALLET,
078200*    AND WRITES THE WHOLE UPDATED TABLE BACK OUT TO USER-FILE-OUT.
078300     PERFORM 305-STORE-ONE-USER-ROW
078400         VARYING WP-UT-IDX FROM 1 BY 1
078500         UNTIL WP-UT-IDX > WP-USER-COUNT.
078600
078700*-----------------------------------------------------------------
078800 305-STORE-ONE-USER-ROW.
078900*    ONE CALL PER ROW, DRIVEN BY THE PERFORM VARYING IN
079000*    300-WRITE-USER-MASTER ABOVE, NOT BY A LOOP IN HERE - MOVES ONE
079100*    TABLE ENTRY BACK OUT TO USER-RECORD-OUT AND WRITES IT.  MIRROR
079200*    OF 305-STORE-ONE-WALLET-ROW BELOW.
079300     MOVE WP-UT-USER-ID(WP-UT-IDX)    TO USR-USER-ID-OUT.
079400     MOVE WP-UT-EMAIL(WP-UT-IDX)      TO USR-EMAIL-OUT.
079500     MOVE WP-UT-PASSWORD(WP-UT-IDX)   TO USR-PASSWORD-OUT.
079600     MOVE WP-UT-FULL-NAME(WP-UT-IDX)  TO USR-FULL-NAME-OUT.
079700     MOVE WP-UT-ENABLED(WP-UT-IDX)    TO USR-ENABLED-OUT.
079800     WRITE USER-RECORD-OUT.
079900*-----------------------------------------------------------------
080000 300-WRITE-WALLET-MASTER.
080100*    SAME SHAPE AS 300-WRITE-USER-MASTER ABOVE, BUT FOR WP-WALLET-
080200*    TABLE - RUNS AFTER 700-SORT-WALLET-TABLE HAS PUT IT IN
080300*    WALLET-ID/CURRENCY ORDER FOR THE NEXT RUN.
080400     PERFORM 305-STORE-ONE-WALLET-ROW
080500         VARYING WP-WT-IDX FROM 1 BY 1
080600         UNTIL WP-WT-IDX > WP-WALLET-COUNT.
080700
080800*-----------------------------------------------------------------
080900 305-STORE-ONE-WALLET-ROW.
081000*    WRITES ONE ROW OF THE (BY NOW SORTED) WALLET TABLE BACK OUT -
081100*    WP-WT-IDX IS SET BY THE CALLER'S PERFORM VARYING, NOT BY
081200*    THIS PARAGRAPH.
081300     MOVE WP-WT-WALLET-ID(WP-WT-IDX)  TO WB-WALLET-ID-OUT.
081400     MOVE WP-WT-USER-ID(WP-WT-IDX)    TO WB-USER-ID-OUT.
081500     MOVE WP-WT-CURRENCY(WP-WT-IDX)   TO WB-CURRENCY-OUT.
081600     MOVE WP-WT-BALANCE(WP-WT-IDX)    TO WB-BALANCE-OUT.
081700     WRITE WALLET-RECORD-OUT.
081800
081900*-----------------------------------------------------------------
082000* Nine type/currency cells, three fee cells, one user cell, one
082100* grand-total cell - WALLETSM reads them back in this order.
082200*-----------------------------------------------------------------
082300 300-WRITE-CONTROL-TOTALS.
082400*    THE LAST THING THIS PROGRAM DOES BEFORE CLOSING FILES -
082500*    EVERYTHING WRITTEN HERE FEEDS THE SUMMARY REPORT DOWNSTREAM.
082600*    WRITES THREE KINDS OF CELL TO CONTROL-FILE-OUT IN TURN - ONE
082700*    TYPE/CURRENCY CELL PER TRANSACTION TYPE, ONE FEE CELL PER
082800*    CURRENCY, ONE USER-REGISTRATION CELL, AND FINALLY THE GRAND-
082900*    TOTAL CELL - WALLETSUMM TELLS THEM APART BY CT-CELL-KIND.
083000     PERFORM 305-WRITE-ONE-TYPE-CELL
083100         VARYING WP-TYPE-IDX FROM 1 BY 1 UNTIL WP-TYPE-IDX > 3.
083200     PERFORM 307-WRITE-ONE-FEE-CELL
083300         VARYING WP-CCY-IDX FROM 1 BY 1 UNTIL WP-CCY-IDX > 3.
083400     SET CT-IS-USER-CELL           TO TRUE
083500     MOVE WP-USERS-REGISTERED      TO CT-USERS-REGISTERED
083600     MOVE WP-USERS-REJECTED        TO CT-USERS-REJECTED
083700     WRITE CT-CONTROL-RECORD.
083800     SET CT-IS-GRAND-CELL          TO TRUE
083900     MOVE WP-TOTAL-READ             TO CT-COUNT-PROCESSED
084000     MOVE WP-TOTAL-COMPLETED        TO CT-AMOUNT-TOTAL
084100     MOVE WP-TOTAL-FAILED           TO CT-COUNT-FAILED
084200     WRITE CT-CONTROL-RECORD.
084300*    THE GRAND CELL CARRIES ITS OWN "COMPLETED" COUNT IN
084400*    CT-AMOUNT-TOTAL BECAUSE THAT FIELD HAS NO CURRENCY OF ITS
084500*    OWN TO HOLD A REAL AMOUNT IN ON THIS PARTICULAR RECORD -
084600*    WALLETSUMM'S 300-ACCUM-GRAND-CELL KNOWS TO READ IT BACK THAT
084700*    WAY.
084800
084900*-----------------------------------------------------------------
085000*    ONE TYPE CELL PER CURRENCY - DRIVEN BY WP-TYPE-IDX, WHICH IS
085100*    ALREADY SET BY THE CALLER'S VARYING CLAUSE.
085200 305-WRITE-ONE-TYPE-CELL.
085300*    ONE CALL HERE WRITES ALL THREE CURRENCY CELLS FOR THE
085400*    CURRENT TRANSACTION TYPE - THE OUTER DRIVER IN 300-WRITE-
085500*    CONTROL-TOTALS HOLDS WP-TYPE-IDX STEADY WHILE THIS RUNS.
085600     PERFORM 306-WRITE-ONE-CCY-CELL
085700         VARYING WP-CCY-IDX FROM 1 BY 1 UNTIL WP-CCY-IDX > 3.
085800
085900*-----------------------------------------------------------------
086000 306-WRITE-ONE-CCY-CELL.
086100*    ONE CALL PER CURRENCY CODE REGARDLESS OF WHETHER THAT
086200*    CURRENCY SAW ANY ACTIVITY THIS RUN.
086300*    ONE CT-CONTROL-RECORD PER TYPE/CURRENCY PAIR, EVEN WHEN THE
086400*    COUNTS ARE ZERO - WALLETSUMM'S REPORT PRINTS A LINE FOR
086500*    EVERY CURRENCY UNDER EVERY TYPE, SO EVERY CELL HAS TO EXIST
086600*    ON THE CARRY FILE FOR IT TO FIND.
086700     SET CT-IS-TYPE-CELL           TO TRUE.
086800     MOVE WP-TYPE-NAME(WP-TYPE-IDX) TO CT-TRAN-TYPE.
086900     MOVE WP-CCY-CODE(WP-CCY-IDX)   TO CT-CURRENCY.
087000     MOVE WP-TT-COUNT-OK(WP-TYPE-IDX WP-CCY-IDX)
087100                                     TO CT-COUNT-PROCESSED.
087200     MOVE WP-TT-COUNT-FAIL(WP-TYPE-IDX WP-CCY-IDX)
087300                                     TO CT-COUNT-FAILED.
087400     MOVE WP-TT-AMOUNT(WP-TYPE-IDX WP-CCY-IDX)
087500                                     TO CT-AMOUNT-TOTAL.
087600     WRITE CT-CONTROL-RECORD.
087700
087800*-----------------------------------------------------------------
087900*    ONE FEE CELL PER CURRENCY, WRITTEN ONCE PER RUN REGARDLESS OF
088000*    TRANSACTION TYPE - ONLY TRANSFERS EVER ADD TO WP-FEE-TOTAL, SO
088100*    A CURRENCY WITH NO TRANSFERS SIMPLY WRITES A ZERO-FEE CELL
088200*    RATHER THAN BEING LEFT OFF THE CARRY FILE ENTIRELY.
088300 307-WRITE-ONE-FEE-CELL.
088400     SET CT-IS-FEE-CELL          TO TRUE.
088500     MOVE WP-CCY-CODE(WP-CCY-IDX) TO CT-CURRENCY.
088600     MOVE WP-FEE-TOTAL(WP-CCY-IDX) TO CT-FEE-TOTAL.
088700     WRITE CT-CONTROL-RECORD.
088800*-----------------------------------------------------------------
088900*    CLOSES EVERY FILE IN THE SAME ORDER THEY WERE OPENED IN
089000*    300-OPEN-ALL-FILES - THE CONTROL-TOTALS FILE CLOSED HERE IS
089100*    THE ONE WALLETSUMM OPENS INPUT NEXT.
089200 300-CLOSE-ALL-FILES.
089300*    CLOSED IN THE SAME ORDER 300-OPEN-ALL-FILES OPENED THEM - NO
089400*    FUNCTIONAL NEED FOR THIS, JUST HOUSE HABIT SO THE TWO LISTS
089500*    ARE EASY TO EYEBALL AGAINST EACH OTHER DURING A WALKTHROUGH.
089600     CLOSE   USER-FILE-IN
089700             USER-FILE-OUT
089800             WALLET-FILE-IN
089900             WALLET-FILE-OUT
090000             TRAN-FILE-IN
090100             JOURNAL-FILE-OUT
090200             CONTROL-FILE-OUT.
090300
090400******************************************************************
090500* Registration (TR-TYPE 'R') - edit email, password, full name,
090600* reject on duplicate email, otherwise create the customer and
090700* the three wallet rows.
090800*-----------------------------------------------------------------
090900 400-REGISTER-USER.
091000*    A REGISTRATION REQUEST STARTS OPTIMISTIC - WP-REG-OK-SW GOES
091100*    TO "N" THE FIRST TIME ANY ONE OF THE FIVE EDITS BELOW COMES
091200*    BACK BAD, AND NOTHING AFTER THAT POINT UNDOES IT.
091300     MOVE "Y" TO WP-REG-OK-SW.
091400     PERFORM 450-EDIT-EMAIL-FORMAT THRU 450-EDIT-EMAIL-EXIT.
091500*    EACH EDIT BELOW ONLY RUNS IF THE PRIOR ONE LEFT WP-REG-OK-SW
091600*    SET TO "Y" - ONCE ONE EDIT FAILS, WP-REG-OK-SW STAYS "N" AND
091700*    EVERY REMAINING IF SIMPLY FALLS THROUGH UNTOUCHED, SO ONLY
091800*    THE FIRST FAILURE REASON EVER GETS REPORTED BACK.
091900     IF WP-REG-OK
092000         PERFORM 450-EDIT-PASSWORD-FORMAT
092100     END-IF.
092200     IF WP-REG-OK
092300         PERFORM 450-EDIT-FULL-NAME-FORMAT
092400     END-IF.
092500     IF WP-REG-OK
092600         PERFORM 450-CHECK-DUP-EMAIL
092700     END-IF.
092800     IF WP-REG-OK
092900         PERFORM 460-CREATE-USER-AND-WALLET
093000         ADD 1 TO WP-USERS-REGISTERED
093100     ELSE
093200         ADD 1 TO WP-USERS-REJECTED
093300     END-IF.
093400*    WP-USERS-REGISTERED AND WP-USERS-REJECTED FEED THE
093500*    REGISTRATION LINE ON THE SUMMARY REPORT BY WAY OF
093600*    300-WRITE-CONTROL-TOTALS - THEY ARE NOT WRITTEN TO THE
093700*    JOURNAL SINCE A REGISTRATION IS NOT A MONEY-MOVING TRANSACTION.
093800
093900*-----------------------------------------------------------------
094000* Email shape: LOCAL@DOMAIN.TLD - local part letters, digits,
094100* + _ . - ; domain letters, digits, . - ; TLD 2+ letters.
094200*-----------------------------------------------------------------
094300 450-EDIT-EMAIL-FORMAT.
094400*    A BLANK ADDRESS FAILS OUTRIGHT BEFORE ANY OF THE SCANNING
094500*    BELOW EVEN STARTS - NO SENSE COUNTING "@" SIGNS IN SPACES.
094600     IF TR-EMAIL-IN = SPACES
094700         MOVE "N" TO WP-REG-OK-SW
094800         GO TO 450-EDIT-EMAIL-EXIT
094900     END-IF.
095000     MOVE 0 TO WP-AT-COUNT.
095100     MOVE 0 TO WP-AT-POS.
095200*    WP-AT-POS ENDS UP HOLDING THE LAST "@" SEEN BY THE SCAN, BUT
095300*    THE COUNT TEST BELOW ONLY LETS THAT MATTER WHEN EXACTLY ONE
095400*    "@" WAS FOUND, SO THERE IS NEVER MORE THAN ONE TO REMEMBER.
095500     PERFORM 490-FIND-LENGTH-OF-FIELD.
095600*    THE "@" SCAN RUNS OVER THE WHOLE SIGNIFICANT LENGTH OF THE
095700*    ADDRESS, NOT JUST UP TO WHERE THE FIRST "@" TURNS UP - IT HAS
095800*    TO SEE EVERY CHARACTER TO KNOW WHETHER THERE IS MORE THAN ONE.
095900     PERFORM 455-SCAN-FOR-AT-SIGN
096000         VARYING WP-SCAN-I FROM 1 BY 1 UNTIL WP-SCAN-I > WP-SCAN-LEN.
096100*    EXACTLY ONE "@", NOT AT POSITION 1 (EMPTY LOCAL PART) AND NOT
096200*    AT THE LAST POSITION (EMPTY DOMAIN PART) - ANYTHING ELSE
096300*    FAILS BEFORE THE UNSTRING EVEN RUNS.
096400     IF WP-AT-COUNT NOT = 1 OR WP-AT-POS = 1
096500                        OR WP-AT-POS = WP-SCAN-LEN
096600         MOVE "N" TO WP-REG-OK-SW
096700         GO TO 450-EDIT-EMAIL-EXIT
096800     END-IF.
096900*    WP-LOCAL-PART AND WP-DOMAIN-PART ARE CLEARED TO SPACES FIRST
097000*    SO WHICHEVER OF THE TWO COMES OUT SHORTER THAN 50 BYTES DOES
097100*    NOT CARRY GARBAGE FORWARD FROM A PRIOR REGISTRATION REQUEST.
097200     MOVE SPACES TO WP-LOCAL-PART WP-DOMAIN-PART.
097300*    UNSTRING SPLITS ON THE FIRST "@" IT SEES - SAFE HERE SINCE
097400*    THE COUNT TEST ABOVE ALREADY GUARANTEES EXACTLY ONE "@" IS
097500*    PRESENT IN THE WHOLE ADDRESS.
097600     UNSTRING TR-EMAIL-IN DELIMITED BY "@"
097700         INTO WP-LOCAL-PART WP-DOMAIN-PART.
097800     PERFORM 451-EDIT-LOCAL-PART.
097900*    THE DOMAIN EDIT ONLY RUNS IF THE LOCAL PART ALREADY PASSED -
098000*    NO SENSE CARVING OUT A TLD FROM AN ADDRESS THAT IS ALREADY
098100*    GOING TO BE REJECTED.
098200     IF WP-REG-OK
098300         PERFORM 452-EDIT-DOMAIN-PART THRU 452-EDIT-DOMAIN-EXIT
098400     END-IF.
098500 450-EDIT-EMAIL-EXIT.
098600*    EVERY GO TO ABOVE LANDS HERE - THE COMMON EXIT POINT FOR
098700*    ALL OF THE EMAIL EDIT'S FAILURE PATHS.
098800     EXIT.
098900
099000*-----------------------------------------------------------------
099100 455-SCAN-FOR-AT-SIGN.
099200*    COUNTS EVERY "@" IN THE WHOLE ADDRESS SO 450-EDIT-EMAIL-FORMAT
099300*    CAN REJECT ANYTHING WITH MORE THAN ONE OF THEM - AN ADDRESS
099400*    LIKE "A@B@C.COM" IS NOT UNSTRING-ABLE INTO ONE LOCAL AND ONE
099500*    DOMAIN PART.
099600     MOVE TR-EMAIL-IN(WP-SCAN-I:1) TO WP-ONE-CHAR.
099700     IF WP-ONE-CHAR = "@"
099800         ADD 1 TO WP-AT-COUNT
099900         MOVE WP-SCAN-I TO WP-AT-POS
100000     END-IF.
100100
100200*-----------------------------------------------------------------
100300*    WP-AT-POS WAS LEFT SET BY 450-EDIT-EMAIL-FORMAT'S "@" SCAN -
100400*    THE LOCAL PART RUNS FROM POSITION 1 UP TO ONE SHORT OF IT.
100500 451-EDIT-LOCAL-PART.
100600*    SCANS FORWARD THIS TIME, UNLIKE THE BACKWARD SCANS USED
100700*    ELSEWHERE IN THE 450 SERIES, BECAUSE THE LOCAL PART HAS NO
100800*    TRAILING-BLANK PROBLEM TO WORK AROUND - ITS END IS WP-AT-POS.
100900     PERFORM 455-SCAN-LOCAL-CHAR
101000         VARYING WP-SCAN-I FROM 1 BY 1 UNTIL WP-SCAN-I > WP-AT-POS - 1.
101100 451-EDIT-LOCAL-EXIT.
101200     EXIT.
101300
101400*-----------------------------------------------------------------
101500*    THE LOCAL PART MAY NOT BE EMPTY - AN ADDRESS OF "@B.COM" HAS
101600*    WP-AT-POS = 1, WHICH MEANS THIS PERFORM'S VARYING RANGE IS
101700*    ALREADY EMPTY BY THE TIME IT GETS HERE (450-EDIT-EMAIL-FORMAT
101800*    REJECTS THAT CASE BEFORE THIS PARAGRAPH IS EVER REACHED).
101900 455-SCAN-LOCAL-CHAR.
102000*    LETTERS, DIGITS, PLUS, UNDERSCORE, DOT AND HYPHEN ARE ALL
102100*    LEGAL IN THE LOCAL PART - A WIDER SET THAN THE DOMAIN SCAN
102200*    BELOW ALLOWS, SINCE MAILBOX NAMES PERMIT MORE PUNCTUATION.
102300*    THE LOCAL PART ACCEPTS A WIDER CHARACTER SET THAN THE DOMAIN
102400*    PART DOES BELOW - PLUS, UNDERSCORE, DOT AND HYPHEN ARE ALL
102500*    COMMON IN REAL MAILBOX NAMES LIKE "JANE.DOE+BILLING".
102600     MOVE WP-LOCAL-PART(WP-SCAN-I:1) TO WP-ONE-CHAR.
102700     IF WP-ONE-CHAR NOT ALPHABETIC-UPPER
102800        AND WP-ONE-CHAR NOT ALPHABETIC-LOWER
102900        AND WP-ONE-CHAR NOT NUMERIC
103000        AND WP-ONE-CHAR NOT = "+"
103100        AND WP-ONE-CHAR NOT = "_"
103200        AND WP-ONE-CHAR NOT = "."
103300        AND WP-ONE-CHAR NOT = "-"
103400         MOVE "N" TO WP-REG-OK-SW
103500     END-IF.
103600
103700*-----------------------------------------------------------------
103800* Domain part must hold a non-leading, non-trailing "." and a
103900* TLD of 2+ letters after the last one; everything before it
104000* must be letters, digits, "." or "-".
104100*-----------------------------------------------------------------
104200 452-EDIT-DOMAIN-PART.
104300*    CARVES THE DOMAIN PART AT THE LAST DOT INTO A DOMAIN-NAME
104400*    PIECE AND A TLD PIECE, THEN EDITS BOTH SEPARATELY - THE TLD
104500*    MUST BE AT LEAST TWO LETTERS AND NOTHING BUT LETTERS.
104600*    WP-DOT-POS IS RESET TO ZERO EVERY CALL SO A STALE VALUE LEFT
104700*    OVER FROM AN EARLIER REGISTRATION ON THIS RUN CANNOT MAKE A
104800*    DOMAIN WITH NO "." AT ALL LOOK LIKE IT HAS ONE.
104900     MOVE 0 TO WP-DOT-POS.
105000     PERFORM 455-SCAN-DOMAIN-CHAR
105100         VARYING WP-SCAN-I FROM 1 BY 1
105200         UNTIL WP-SCAN-I > (WP-SCAN-LEN - WP-AT-POS).
105300*    NO DOT AT ALL, OR A DOT IN THE VERY FIRST POSITION, MEANS
105400*    THERE IS NO DOMAIN NAME IN FRONT OF THE TLD - REJECT BEFORE
105500*    EVEN ATTEMPTING TO CARVE OUT A TLD BELOW.
105600     IF WP-DOT-POS = 0 OR WP-DOT-POS = 1
105700         MOVE "N" TO WP-REG-OK-SW
105800         GO TO 452-EDIT-DOMAIN-EXIT
105900     END-IF.
106000*    WP-TLD-PART IS CLEARED TO SPACES FIRST SO THE LENGTH SCAN
106100*    BELOW DOES NOT PICK UP TRAILING GARBAGE LEFT FROM A LONGER
106200*    TLD ON A PRIOR REGISTRATION.
106300     MOVE SPACES TO WP-TLD-PART.
106400     MOVE WP-DOMAIN-PART(WP-DOT-POS + 1:) TO WP-TLD-PART.
106500*    FIND THE TLD'S OWN SIGNIFICANT LENGTH THE SAME WAY
106600*    490-FIND-LENGTH-OF-FIELD DOES FOR THE E-MAIL ADDRESS - A
106700*    FIXED 2-CHARACTER SCAN USED TO LET A TLD LIKE "COM1" PASS
106800*    SINCE ONLY THE LEADING "CO" EVER GOT LOOKED AT (CR-1223).
106900     PERFORM 456-SCAN-FOR-TLD-BLANK
107000         VARYING WP-TLD-LEN FROM 50 BY -1
107100         UNTIL WP-TLD-LEN = 0
107200         OR WP-TLD-PART(WP-TLD-LEN:1) NOT = SPACE.
107300     IF WP-TLD-LEN < 2
107400         MOVE "N" TO WP-REG-OK-SW
107500         GO TO 452-EDIT-DOMAIN-EXIT
107600     END-IF.
107700*    THE TLD CHARACTER SCAN RUNS OVER ONLY WP-TLD-LEN CHARACTERS -
107800*    THE TRAILING SPACES 456-SCAN-FOR-TLD-BLANK STOPPED AT NEVER
107900*    GET LOOKED AT, SO THEY CANNOT FAIL THE ALPHABETIC TEST BELOW.
108000     PERFORM 455-SCAN-TLD-CHAR
108100         VARYING WP-SCAN-I FROM 1 BY 1 UNTIL WP-SCAN-I > WP-TLD-LEN.
108200 452-EDIT-DOMAIN-EXIT.
108300*    COMMON EXIT FOR THE DOMAIN-PART EDIT, REACHED EITHER BY A
108400*    FALL-THROUGH AFTER THE TLD SCAN OR BY ONE OF THE GO TO'S ABOVE.
108500     EXIT.
108600
108700*-----------------------------------------------------------------
108800 455-SCAN-DOMAIN-CHAR.
108900*    LETTERS, DIGITS, DOT AND HYPHEN ONLY - NO PLUS OR
109000*    UNDERSCORE HERE THE WAY THE LOCAL-PART SCAN ALLOWS, SINCE
109100*    DOMAIN NAMES DO NOT PERMIT THOSE CHARACTERS.
109200*    THE SCAN RECORDS THE LAST "." SEEN IN WP-DOT-POS AS IT GOES -
109300*    THAT ENDS UP BEING THE BOUNDARY BETWEEN THE DOMAIN NAME AND
109400*    THE TLD, SINCE "MAIL.CORP.PAYFLOW.COM" SPLITS AT THE FINAL DOT.
109500     MOVE WP-DOMAIN-PART(WP-SCAN-I:1) TO WP-ONE-CHAR.
109600     IF WP-ONE-CHAR = "."
109700         MOVE WP-SCAN-I TO WP-DOT-POS
109800     END-IF.
109900*    DOMAIN CHARACTERS MAY BE LETTER, DIGIT, DOT OR HYPHEN ONLY -
110000*    NO UNDERSCORE, NO SPACE, NO PUNCTUATION BEYOND THAT.
110100     IF WP-ONE-CHAR NOT ALPHABETIC-UPPER
110200        AND WP-ONE-CHAR NOT ALPHABETIC-LOWER
110300        AND WP-ONE-CHAR NOT NUMERIC
110400        AND WP-ONE-CHAR NOT = "."
110500        AND WP-ONE-CHAR NOT = "-"
110600         MOVE "N" TO WP-REG-OK-SW
110700     END-IF.
110800
110900*-----------------------------------------------------------------
111000 455-SCAN-TLD-CHAR.
111100*    TLD CHARACTERS ARE RESTRICTED TO LETTERS ONLY - NO DIGITS, NO
111200*    HYPHENS - UNLIKE THE DOMAIN-NAME PORTION SCANNED IN 455-SCAN-
111300*    DOMAIN-CHAR ABOVE.
111400     MOVE WP-TLD-PART(WP-SCAN-I:1) TO WP-ONE-CHAR.
111500*    A SINGLE BAD CHARACTER ANYWHERE IN THE TLD FAILS THE WHOLE
111600*    ADDRESS - THE SCAN KEEPS RUNNING TO THE END OF WP-TLD-LEN
111700*    REGARDLESS, BUT WP-REG-OK-SW ONCE SET TO "N" NEVER FLIPS BACK.
111800     IF WP-ONE-CHAR NOT ALPHABETIC-UPPER
111900        AND WP-ONE-CHAR NOT ALPHABETIC-LOWER
112000         MOVE "N" TO WP-REG-OK-SW
112100     END-IF.
112200
112300*-----------------------------------------------------------------
112400 456-SCAN-FOR-TLD-BLANK.
112500     CONTINUE.
112600
112700*-----------------------------------------------------------------
112800* Password: non-blank, 8-20 significant characters.
112900*-----------------------------------------------------------------
113000 450-EDIT-PASSWORD-FORMAT.
113100*    ONLY RUNS IF THE EMAIL EDIT ABOVE PASSED - WP-REG-OK-SW IS
113200*    ALREADY CONFIRMED "Y" BY THE CALLER'S IF BEFORE THIS
113300*    PARAGRAPH IS EVER PERFORMED.
113400*    ONLY A LENGTH FLOOR IS CHECKED HERE - CR-1091 ASKED FOR AN
113500*    8-CHARACTER MINIMUM, NOT A MIX OF UPPER/LOWER/DIGIT LIKE SOME
113600*    SHOPS REQUIRE, SO NO CHARACTER-CLASS TEST IS NEEDED.
113700     IF TR-PASSWORD-IN = SPACES
113800         MOVE "N" TO WP-REG-OK-SW
113900         GO TO 450-EDIT-PASSWORD-EXIT
114000     END-IF.
114100*    THE SCAN RUNS BACKWARD FROM POSITION 20 SO WP-SCAN-I STOPS AT
114200*    THE LAST NON-BLANK CHARACTER - THAT FINAL VALUE OF WP-SCAN-I
114300*    IS THE PASSWORD'S SIGNIFICANT LENGTH, TESTED BELOW.
114400     PERFORM 455-SCAN-PASSWORD-CHAR
114500         VARYING WP-SCAN-I FROM 20 BY -1
114600         UNTIL WP-SCAN-I = 0
114700         OR TR-PASSWORD-IN(WP-SCAN-I:1) NOT = SPACE.
114800     IF WP-SCAN-I < 8
114900         MOVE "N" TO WP-REG-OK-SW
115000     END-IF.
115100 450-EDIT-PASSWORD-EXIT.
115200     EXIT.
115300
115400*-----------------------------------------------------------------
115500*    NO CHARACTER-CLASS EDIT ON THE PASSWORD ITSELF - CR-1142 ONLY
115600*    ASKED FOR A MINIMUM SIGNIFICANT LENGTH ON THIS FIELD, AND THIS
115700*    PARAGRAPH IS A BARE CONTINUE JUST LIKE 495-SCAN-FOR-CCY-MATCH
115800*    BELOW, WHICH EXISTS ONLY SO THE VARYING-DRIVEN SCAN ABOVE HAS
115900*    A PARAGRAPH TO PERFORM.
116000 455-SCAN-PASSWORD-CHAR.
116100     CONTINUE.
116200
116300*-----------------------------------------------------------------
116400* Full name: non-blank, 2-100 significant characters.
116500*    SAME RIGHT-TRIM-AND-COUNT SHAPE AS THE PASSWORD EDIT ABOVE -
116600*    CR-1142 DID NOT ASK FOR A CHARACTER-CLASS EDIT ON A CUSTOMER'S
116700*    NAME, ONLY A MINIMUM SIGNIFICANT LENGTH, SO NAMES WITH HYPHENS,
116800*    APOSTROPHES OR ACCENTED LETTERS ARE NOT REJECTED HERE.
116900*-----------------------------------------------------------------
117000 450-EDIT-FULL-NAME-FORMAT.
117100*    CR-1142 SET THE FLOOR AT 2 CHARACTERS SO A SINGLE INITIAL
117200*    COULD NOT BE ACCEPTED AS SOMEONE'S WHOLE NAME - THE SCAN
117300*    BELOW IS THE SAME BACKWARD TRIM USED BY 450-EDIT-PASSWORD-
117400*    FORMAT ABOVE, JUST AGAINST WP-FULL-NAME-LEN INSTEAD.
117500     IF TR-FULL-NAME-IN = SPACES
117600         MOVE "N" TO WP-REG-OK-SW
117700         GO TO 450-EDIT-FULL-NAME-EXIT
117800     END-IF.
117900*    SAME BACKWARD-SCAN TRICK AS 450-EDIT-PASSWORD-FORMAT ABOVE -
118000*    WP-SCAN-I ENDS UP HOLDING THE POSITION OF THE LAST NON-BLANK
118100*    CHARACTER IN TR-FULL-NAME-IN, WHICH IS TAKEN AS ITS LENGTH.
118200     PERFORM 455-SCAN-FULL-NAME-CHAR
118300         VARYING WP-SCAN-I FROM 100 BY -1
118400         UNTIL WP-SCAN-I = 0
118500         OR TR-FULL-NAME-IN(WP-SCAN-I:1) NOT = SPACE.
118600*    A 1-CHARACTER NAME IS REJECTED - CR-1142 ASKED FOR A FLOOR
118700*    OF 2 SIGNIFICANT CHARACTERS SO A STRAY INITIAL DOES NOT PASS.
118800     IF WP-SCAN-I < 2
118900         MOVE "N" TO WP-REG-OK-SW
119000     END-IF.
119100 450-EDIT-FULL-NAME-EXIT.
119200*    COMMON EXIT FOR THE FULL-NAME EDIT - THE MINIMUM-LENGTH
119300*    REJECT AND THE INVALID-CHARACTER REJECT BOTH GO TO HERE.
119400     EXIT.
119500
119600*-----------------------------------------------------------------
119700 455-SCAN-FULL-NAME-CHAR.
119800     CONTINUE.
119900
120000*-----------------------------------------------------------------
120100*    THIS PROGRAM IS THE ONLY WRITER OF USER-MASTER, SO A DUPLICATE
120200*    E-MAIL CAN ONLY COME FROM SOMEONE ALREADY ON THE MASTER WE
120300*    LOADED AT 300-LOAD-USER-MASTER, OR FROM TWO REGISTRATIONS FOR
120400*    THE SAME ADDRESS ON THE SAME RUN - SINCE A JUST-ACCEPTED
120500*    REGISTRATION IS APPENDED TO WP-USER-TABLE IMMEDIATELY BY
120600*    460-CREATE-USER-AND-WALLET, BOTH CASES ARE CAUGHT HERE.
120700 450-CHECK-DUP-EMAIL.
120800*    LINEAR-SCANS WP-USER-TABLE FOR AN EXISTING ROW WITH THE
120900*    SAME EMAIL ADDRESS - COMPARED CASE-SENSITIVE ON PURPOSE, PER
121000*    CR-1142, SINCE FOLDING CASE HERE WOULD ALSO REQUIRE FOLDING IT
121100*    ON EVERY DOWNSTREAM REPORT AND CUSTOMER-SERVICE SCREEN THAT
121200*    READS USER-MASTER, WHICH WAS OUT OF SCOPE FOR THAT REQUEST.
121300*    WP-USER-TABLE IS SCANNED TOP TO BOTTOM RATHER THAN SEARCHED
121400*    BY KEY BECAUSE IT IS NOT KEPT IN ANY SORTED ORDER - ROWS ARE
121500*    APPENDED IN THE ORDER USERS REGISTER, NOT BY EMAIL.
121600     MOVE "N" TO WP-DUP-FOUND-SW.
121700     PERFORM 455-SCAN-FOR-DUP-EMAIL
121800         VARYING WP-UT-IDX FROM 1 BY 1
121900         UNTIL WP-UT-IDX > WP-USER-COUNT OR WP-DUP-FOUND.
122000*    REJECT THE WHOLE REGISTRATION WHEN A MATCH TURNED UP - THE
122100*    REST OF THE EDITS STILL RUN SO ANY OTHER PROBLEMS WITH THIS
122200*    REQUEST ALSO SHOW UP ON THE SAME FAILURE.
122300     IF WP-DUP-FOUND
122400         MOVE "N" TO WP-REG-OK-SW
122500     END-IF.
122600
122700*-----------------------------------------------------------------
122800 455-SCAN-FOR-DUP-EMAIL.
122900     IF WP-UT-EMAIL(WP-UT-IDX) = TR-EMAIL-IN
123000         MOVE "Y" TO WP-DUP-FOUND-SW
123100     END-IF.
123200
123300*-----------------------------------------------------------------
123400*    ONE USER ROW PLUS THREE WALLET ROWS (USD/EUR/MXN, EACH ZERO
123500*    BALANCE) - CR-1091 SET THIS UP-FRONT SO A DEPOSIT OR TRANSFER
123600*    RECEIVED IN ANY OF THE THREE CURRENCIES ON THE VERY NEXT
123700*    RECORD NEVER HAS TO STOP AND BUILD A WALLET ROW MID-POST;
123800*    EVERY CUSTOMER OWNS ALL THREE WALLETS FROM THE MOMENT
123900*    REGISTRATION IS ACCEPTED.
124000 460-CREATE-USER-AND-WALLET.
124100*    ONLY REACHED WHEN ALL FIVE REGISTRATION EDITS HAVE PASSED -
124200*    APPENDS BOTH A USER ROW AND A STARTING WALLET ROW SO A NEWLY
124300*    REGISTERED USER CAN BE THE SUBJECT OF A TRANSACTION ON THE
124400*    VERY NEXT RECORD IN THE SAME RUN.
124500*    THE NEW ROW IS APPENDED, NOT INSERTED IN ORDER - WP-USER-
124600*    TABLE IS WRITTEN BACK TO USER-MASTER ROW FOR ROW, SO ORDER
124700*    AMONG USERS DOES NOT MATTER THE WAY WALLET ORDER DOES.
124800     ADD 1 TO WP-USER-COUNT.
124900     MOVE TR-USER-ID-IN     TO WP-UT-USER-ID(WP-USER-COUNT).
125000     MOVE TR-EMAIL-IN       TO WP-UT-EMAIL(WP-USER-COUNT).
125100     MOVE TR-PASSWORD-IN    TO WP-UT-PASSWORD(WP-USER-COUNT).
125200     MOVE TR-FULL-NAME-IN   TO WP-UT-FULL-NAME(WP-USER-COUNT).
125300     MOVE "Y"               TO WP-UT-ENABLED(WP-USER-COUNT).
125400*    WP-CCY-CODE(1..3) HOLDS USD/EUR/MXN IN THAT ORDER - SEE THE
125500*    WP-CCY-TABLE VALUE CLAUSE IN WORKING-STORAGE.
125600     PERFORM 465-ADD-ONE-WALLET-ROW
125700         VARYING WP-CCY-IDX FROM 1 BY 1 UNTIL WP-CCY-IDX > 3.
125800
125900*-----------------------------------------------------------------
126000 465-ADD-ONE-WALLET-ROW.
126100     ADD 1 TO WP-WALLET-COUNT.
126200     MOVE TR-USER-ID-IN TO WP-WT-WALLET-ID(WP-WALLET-COUNT).
126300     MOVE TR-USER-ID-IN TO WP-WT-USER-ID(WP-WALLET-COUNT).
126400     MOVE WP-CCY-CODE(WP-CCY-IDX)
126500                        TO WP-WT-CURRENCY(WP-WALLET-COUNT).
126600     MOVE ZERO          TO WP-WT-BALANCE(WP-WALLET-COUNT).
126700
126800*-----------------------------------------------------------------
126900* Deposit (TR-TYPE 'D').
127000*    A DEPOSIT NEVER RECORDS A FEE AND NEVER TOUCHES THE RATE
127100*    TABLE - IT MOVES MONEY INTO ONE WALLET, IN THAT WALLET'S OWN
127200*    CURRENCY, FULL STOP.  WP-AMOUNT-ROUNDED IS SET HERE EVEN
127300*    THOUGH NO CALL TO ROUNDAMT IS NEEDED, SO THE JOURNAL AND
127400*    CONTROL-TOTAL PARAGRAPHS BELOW CAN ADD THE SAME FIELD NO
127500*    MATTER WHICH TRANSACTION TYPE GOT THEM THERE.
127600*-----------------------------------------------------------------
127700 400-POST-DEPOSIT.
127800*    THE SIMPLEST OF THE THREE POSTING PARAGRAPHS - NO EXCHANGE
127900*    RATE, NO FEE, NO SECOND PARTY - JUST ONE AMOUNT ADDED TO
128000*    ONE BALANCE ROW.
128100*    A NEW TRANSACTION ID IS ASSIGNED EVEN ON A REQUEST THAT WILL
128200*    GO ON TO FAIL - THE JOURNAL RECORD STILL NEEDS AN ID TO
128300*    IDENTIFY THE ATTEMPT BY.
128400     PERFORM 420-NEXT-TXN-ID.
128500     MOVE TR-AMOUNT-IN TO WP-REQ-AMOUNT.
128600*    A ZERO OR NEGATIVE DEPOSIT AMOUNT FAILS BEFORE EVEN LOOKING
128700*    UP THE WALLET - THERE IS NO VALID USE FOR CREDITING ZERO OR
128800*    TAKING MONEY AWAY THROUGH A "DEPOSIT".
128900     IF WP-REQ-AMOUNT NOT > 0
129000         MOVE "Amount must be greater than zero" TO WP-JRNL-REASON
129100         PERFORM 480-JOURNAL-FAILURE
129200     ELSE
129300         PERFORM 600-CHECK-WALLET-EXISTS
129400         IF WP-WALLET-FOUND
129500*    DEPOSIT AMOUNTS ARRIVE ALREADY AT 2 DECIMALS - NO CALL TO
129600*    ROUNDAMT IS NEEDED, UNLIKE THE FEE AND CONVERTED-AMOUNT
129700*    FIGURES COMPUTED IN 400-POST-TRANSFER BELOW.
129800            MOVE WP-REQ-AMOUNT TO WP-AMOUNT-ROUNDED
129900             PERFORM 600-GET-OR-CREATE-BALANCE-ROW
130000             ADD WP-AMOUNT-ROUNDED TO WP-WT-BALANCE(WP-SENDER-ROW)
130100             MOVE TR-USER-ID-IN TO WP-WALLET-ID-USED
130200             PERFORM 480-JOURNAL-DEPOSIT-OR-WITHDRAWAL-OK
130300         ELSE
130400             MOVE "Wallet not found" TO WP-JRNL-REASON
130500             PERFORM 480-JOURNAL-FAILURE
130600         END-IF
130700     END-IF.
130800
130900*-----------------------------------------------------------------
131000* Withdrawal (TR-TYPE 'W').
131100*    MIRROR IMAGE OF THE DEPOSIT ABOVE EXCEPT THE BALANCE CHECK -
131200*    A WITHDRAWAL MUST HAVE THE WALLET ON FILE BEFORE IT CAN EVEN
131300*    ASK WHETHER THE BALANCE COVERS IT, SO "WALLET NOT FOUND" AND
131400*    "INSUFFICIENT BALANCE" ARE TWO SEPARATE FAILURE REASONS, NOT
131500*    ONE FOLDED INTO THE OTHER.
131600*-----------------------------------------------------------------
131700 400-POST-WITHDRAWAL.
131800*    THE SAME FOUR-STEP SHAPE AS A DEPOSIT - ASSIGN THE TXN ID,
131900*    REJECT A BAD AMOUNT, LOCATE THE BALANCE ROW, THEN APPLY THE
132000*    MOVEMENT - EXCEPT A WITHDRAWAL SUBTRACTS AND CHECKS FOR
132100*    SUFFICIENT FUNDS FIRST.
132200     PERFORM 420-NEXT-TXN-ID.
132300     MOVE TR-AMOUNT-IN TO WP-REQ-AMOUNT.
132400*    NO ROUNDAMT CALL IS NEEDED HERE - TR-AMOUNT-IN ARRIVES ON THE
132500*    REQUEST RECORD ALREADY AT THE WALLET'S 2-DECIMAL UNIT, THE
132600*    SAME AS ON A DEPOSIT.
132700     IF WP-REQ-AMOUNT NOT > 0
132800         MOVE "Amount must be greater than zero" TO WP-JRNL-REASON
132900         PERFORM 480-JOURNAL-FAILURE
133000     ELSE
133100         PERFORM 600-CHECK-WALLET-EXISTS
133200         IF NOT WP-WALLET-FOUND
133300             MOVE "Wallet not found" TO WP-JRNL-REASON
133400             PERFORM 480-JOURNAL-FAILURE
133500         ELSE
133600*    600-GET-OR-CREATE-BALANCE-ROW CAN STILL APPEND A ZERO-
133700*    BALANCE ROW HERE IF THE WALLET EXISTS BUT NEVER HELD THIS
133800*    PARTICULAR CURRENCY - THE INSUFFICIENT-BALANCE TEST BELOW
133900*    THEN CATCHES IT THE SAME AS ANY OTHER SHORTFALL.
134000            MOVE WP-REQ-AMOUNT TO WP-AMOUNT-ROUNDED
134100             PERFORM 600-GET-OR-CREATE-BALANCE-ROW
134200             IF WP-WT-BALANCE(WP-SENDER-ROW) < WP-AMOUNT-ROUNDED
134300                 MOVE "Insufficient balance" TO WP-JRNL-REASON
134400                 PERFORM 480-JOURNAL-FAILURE
134500             ELSE
134600                 SUBTRACT WP-AMOUNT-ROUNDED
134700                         FROM WP-WT-BALANCE(WP-SENDER-ROW)
134800                 MOVE TR-USER-ID-IN TO WP-WALLET-ID-USED
134900*    WP-WALLET-ID-USED FEEDS 490-SET-CCY-IDX-OF-TR ON RETURN TO
135000*    200-PROCESS-TRAN-FILE, WHICH IN TURN DRIVES THE CONTROL-
135100*    TOTAL CURRENCY BUCKET FOR THIS WITHDRAWAL.
135200                 PERFORM 480-JOURNAL-DEPOSIT-OR-WITHDRAWAL-OK
135300             END-IF
135400         END-IF
135500     END-IF.
135600
135700*-----------------------------------------------------------------
135800* Transfer (TR-TYPE 'T') - fee 1.5 pct, sender covers amount
135900* plus fee in sender currency, recipient credited the converted
136000* amount in recipient currency.
136100*    FOUR EDITS GUARD THIS PARAGRAPH BEFORE A CENT MOVES - AMOUNT
136200*    POSITIVE, NOT A SELF-TRANSFER, SENDER WALLET ON FILE, AND
136300*    RECIPIENT WALLET ON FILE - EACH ONE EXITS THROUGH THE SAME
136400*    400-POST-TRANSFER-EXIT TAG RATHER THAN NESTING FOUR DEEP
136500*    IF-ELSE LEVELS, WHICH IS WHY THIS PARAGRAPH NEEDS THE THRU
136600*    RANGE ON ITS PERFORM (SEE 200-PROCESS-TRAN-FILE).
136700*-----------------------------------------------------------------
136800 400-POST-TRANSFER.
136900*    A TRANSACTION ID IS ASSIGNED BEFORE ANY OF THE REJECT TESTS
137000*    BELOW RUN, THE SAME AS ON A DEPOSIT OR WITHDRAWAL, SO A
137100*    FAILED TRANSFER STILL SHOWS UP ON THE JOURNAL UNDER ITS OWN
137200*    TXN-ID RATHER THAN GOING UNRECORDED.
137300     PERFORM 420-NEXT-TXN-ID.
137400     MOVE TR-AMOUNT-IN TO WP-REQ-AMOUNT.
137500*    FOUR REJECT TESTS IN A ROW, EACH WITH ITS OWN WORDING FOR
137600*    WP-JRNL-REASON - THE ANALYSTS WANTED THE FAILED-TRANSACTION
137700*    REPORT TO SAY EXACTLY WHY A TRANSFER DIED, NOT JUST "REJECTED".
137800     IF WP-REQ-AMOUNT NOT > 0
137900         MOVE "Amount must be greater than zero" TO WP-JRNL-REASON
138000         PERFORM 480-JOURNAL-FAILURE
138100         GO TO 400-POST-TRANSFER-EXIT
138200     END-IF.
138300*    CR-1204 - A USER TRANSFERRING TO THEIR OWN USER ID WAS
138400*    SLIPPING THROUGH AND GENERATING A FEE-ONLY JOURNAL ENTRY
138500*    THAT NETTED TO NOTHING BUT STILL COST THEM 1.5% - BLOCK IT
138600*    OUTRIGHT INSTEAD.
138700     IF TR-RECIP-USER-ID-IN = TR-USER-ID-IN
138800         MOVE "Cannot transfer to yourself" TO WP-JRNL-REASON
138900         PERFORM 480-JOURNAL-FAILURE
139000         GO TO 400-POST-TRANSFER-EXIT
139100     END-IF.
139200*    THE SENDER'S OWN WALLET IS CHECKED FIRST - NO SENSE LOOKING
139300*    UP THE RECIPIENT OR AN EXCHANGE RATE FOR A TRANSFER THAT IS
139400*    GOING TO FAIL ON THE SENDING SIDE ANYWAY.
139500     PERFORM 600-CHECK-WALLET-EXISTS.
139600     IF NOT WP-WALLET-FOUND
139700         MOVE "Wallet not found" TO WP-JRNL-REASON
139800         PERFORM 480-JOURNAL-FAILURE
139900         GO TO 400-POST-TRANSFER-EXIT
140000     END-IF.
140100*    THE RECIPIENT'S WALLET IS CHECKED SEPARATELY FROM THE
140200*    SENDER'S - 610-CHECK-RECIP-WALLET-EXISTS LOOKS FOR AN
140300*    EXISTING USER ROW, BUT UNLIKE 630 BELOW IT DOES NOT CREATE
140400*    ONE; A TRANSFER TO A USER ID THAT WAS NEVER REGISTERED HAS
140500*    TO FAIL HERE.
140600     PERFORM 610-CHECK-RECIP-WALLET-EXISTS.
140700     IF NOT WP-WALLET-FOUND
140800         MOVE "Wallet not found" TO WP-JRNL-REASON
140900         PERFORM 480-JOURNAL-FAILURE
141000         GO TO 400-POST-TRANSFER-EXIT
141100     END-IF.
141200*    A MISSING RATE PAIR IS TREATED AS A REJECT, NOT AN ABEND -
141300*    THE RATE TABLE ONLY COVERS THE THREE WALLET CURRENCIES, SO A
141400*    FOURTH CURRENCY CODE ON A TRANSFER REQUEST WOULD LAND HERE.
141500     PERFORM 620-FIND-EXCHANGE-RATE.
141600     IF NOT WP-RATE-FOUND
141700         MOVE "Exchange rate not available" TO WP-JRNL-REASON
141800         PERFORM 480-JOURNAL-FAILURE
141900         GO TO 400-POST-TRANSFER-EXIT
142000     END-IF.
142100*    FEE IS 1.5% OF THE ORIGINAL (SENDER'S CURRENCY) AMOUNT,
142200*    ROUNDED THROUGH ROUNDAMT THE SAME AS EVERY OTHER MONEY FIELD
142300*    IN THIS PROGRAM SO THE FEE NEVER CARRIES MORE THAN 2 DECIMALS
142400*    INTO THE JOURNAL OR THE WALLET BALANCE.
142500     COMPUTE WP-FEE-FULL = WP-REQ-AMOUNT * 0.015.
142600     CALL "ROUNDAMT" USING WP-FEE-FULL WP-FEE-ROUNDED.
142700     MOVE WP-REQ-AMOUNT TO WP-AMOUNT-ROUNDED.
142800     COMPUTE WP-TOTAL-DEBIT = WP-AMOUNT-ROUNDED + WP-FEE-ROUNDED.
142900*    THE SENDER IS DEBITED THE ORIGINAL AMOUNT PLUS THE FEE -
143000*    THE FEE NEVER GETS CONVERTED OR CREDITED ANYWHERE; IT JUST
143100*    LEAVES THE SENDER'S BALANCE.  CR-1180'S ROUNDING FIX MATTERS
143200*    MOST RIGHT HERE BECAUSE THIS TEST RUNS AGAINST THE PENNY.
143300     PERFORM 600-GET-OR-CREATE-BALANCE-ROW.
143400     IF WP-WT-BALANCE(WP-SENDER-ROW) < WP-TOTAL-DEBIT
143500         MOVE "Insufficient balance for transfer (including fee)"
143600                                         TO WP-JRNL-REASON
143700         PERFORM 480-JOURNAL-FAILURE
143800         GO TO 400-POST-TRANSFER-EXIT
143900     END-IF.
144000     SUBTRACT WP-TOTAL-DEBIT FROM WP-WT-BALANCE(WP-SENDER-ROW).
144100*    THE DEBIT HAPPENS BEFORE THE RECIPIENT SIDE IS EVEN TOUCHED -
144200*    IF ANYTHING BELOW WERE TO FAIL AFTER THIS POINT THE SENDER
144300*    WOULD ALREADY BE OUT THE MONEY, WHICH IS WHY EVERY REJECT
144400*    TEST IN THIS PARAGRAPH RUNS BEFORE THIS SUBTRACT, NEVER AFTER.
144500*    THE RECIPIENT IS CREDITED THE CONVERTED AMOUNT IN THEIR OWN
144600*    CURRENCY - WP-RATE-WORK WAS LEFT SET BY 620-FIND-EXCHANGE-
144700*    RATE ABOVE, SO THIS COMPUTE CANNOT RUN UNLESS A RATE WAS
144800*    ACTUALLY FOUND.
144900     COMPUTE WP-CONVERTED-FULL = WP-REQ-AMOUNT * WP-RATE-WORK.
145000     CALL "ROUNDAMT" USING WP-CONVERTED-FULL WP-CONVERTED-ROUNDED.
145100     PERFORM 630-GET-OR-CREATE-RECIP-ROW.
145200     ADD WP-CONVERTED-ROUNDED TO WP-WT-BALANCE(WP-RECIP-ROW).
145300*    WP-WALLET-ID-USED DRIVES THE CURRENCY-CELL SUBSCRIPT IN THE
145400*    CONTROL TOTALS (SEE 490-SET-CCY-IDX-OF-TR) - A TRANSFER IS
145500*    ALWAYS BUCKETED BY THE SENDER'S CURRENCY, NOT THE RECIPIENT'S.
145600     MOVE TR-USER-ID-IN TO WP-WALLET-ID-USED.
145700*    THIS IS THE ONLY GO-TO-FREE PATH THROUGH THE PARAGRAPH - EVERY
145800*    REJECT ABOVE JUMPS STRAIGHT TO 400-POST-TRANSFER-EXIT, SO
145900*    480-JOURNAL-TRANSFER-OK ONLY EVER RUNS ONCE ALL SIX CHECKS
146000*    HAVE CLEARED.
146100     PERFORM 480-JOURNAL-TRANSFER-OK.
146200 400-POST-TRANSFER-EXIT.
146300     EXIT.
146400
146500*-----------------------------------------------------------------
146600*    BUILDS "TXN-" FOLLOWED BY THE SEQUENCE NUMBER ZERO-FILLED TO
146700*    16 DIGITS, REDEFINING THE TRANSACTION-ID WORK AREA RATHER
146800*    THAN STRING-ING THE TWO PARTS TOGETHER - THE IDS ARE NEVER
146900*    REUSED ACROSS RUNS, SINCE WP-TXN-SEQ-NBR RESETS TO ZERO EACH
147000*    TIME THIS PROGRAM STARTS (SEE THE VALUE CLAUSE ON WP-COUNTERS).
147100 420-NEXT-TXN-ID.
147200*    CALLED ONCE PER TRANSACTION REQUEST REGARDLESS OF TYPE OR
147300*    OUTCOME - EVEN A REQUEST THAT WILL BE REJECTED GETS AN ID SO
147400*    THE FAILURE SHOWS UP ON THE JOURNAL UNDER ITS OWN NUMBER.
147500*    WP-TXN-SEQ IS A RUN-LONG COUNTER, NOT A VALUE CARRIED FROM ANY
147600*    FILE - TRANSACTION IDS ARE ONLY UNIQUE WITHIN ONE RUN OF THIS JOB.
147700     ADD 1 TO WP-TXN-SEQ-NBR.
147800     MOVE "TXN-" TO WP-TXN-PREFIX.
147900     MOVE WP-TXN-SEQ-NBR TO WP-TXN-SEQ-DISP.
148000     MOVE WP-TXN-ID-PARTS TO WP-TXN-ID-WORK.
148100
148200*-----------------------------------------------------------------
148300 480-JOURNAL-FAILURE.
148400*    BUILDS A JOURNAL RECORD FOR A REJECTED REQUEST SO THE
148500*    FAILED-TRANSACTION REPORT HAS SOMETHING TO READ - THE AMOUNT
148600*    FIELDS ARE ZEROED SINCE NOTHING ACTUALLY MOVED.
148700     ADD 1 TO WP-TOTAL-FAILED.
148800*    CR-1212 - THE AMOUNT AND SELF-TRANSFER EDITS IN 400-POST-
148900*    DEPOSIT/400-POST-WITHDRAWAL/400-POST-TRANSFER FAIL THE
149000*    REQUEST BEFORE 600-CHECK-WALLET-EXISTS EVER RUNS, SO
149100*    WP-CCY-IDX-OF-TR COULD STILL BE HOLDING THE PRIOR
149200*    TRANSACTION'S CURRENCY (OR ITS ZERO INITIAL VALUE) WHEN
149300*    485-BUMP-TYPE-FAIL-COUNT BELOW POSTS THE FAILED CELL - SET
149400*    IT FRESH HERE SO EVERY FAILURE, HOWEVER EARLY, COUNTS
149500*    AGAINST THE REQUEST'S OWN CURRENCY.
149600     IF TR-IS-DEPOSIT OR TR-IS-WITHDRAWAL OR TR-IS-TRANSFER
149700         PERFORM 490-SET-CCY-IDX-OF-TR
149800         PERFORM 485-BUMP-TYPE-FAIL-COUNT
149900     END-IF.
150000*    THE MOVES BELOW FOLLOW THE JOURNAL RECORD'S OWN FIELD ORDER
150100*    TOP TO BOTTOM, THE SAME HABIT USED IN 480-JOURNAL-DEPOSIT-OR-
150200*    WITHDRAWAL-OK AND 480-JOURNAL-TRANSFER-OK BELOW.
150300     MOVE WP-TXN-ID       TO TJ-TRANSACTION-ID-OUT.
150400     MOVE TR-USER-ID-IN   TO TJ-WALLET-ID-OUT.
150500     PERFORM 486-SET-JOURNAL-TYPE-NAME.
150600     MOVE "FAILED"        TO TJ-STATUS-OUT.
150700     MOVE WP-REQ-AMOUNT   TO TJ-AMOUNT-OUT.
150800     MOVE TR-CURRENCY-IN  TO TJ-CURRENCY-OUT.
150900     MOVE ZERO            TO TJ-FEE-OUT.
151000     MOVE TR-RECIP-CURRENCY-IN TO TJ-RECIP-CCY-OUT.
151100     MOVE ZERO            TO TJ-EXCH-RATE-OUT.
151200     MOVE TR-RECIP-USER-ID-IN TO TJ-RECIP-USER-ID-OUT.
151300     MOVE WP-JRNL-REASON  TO TJ-FAILURE-REASON-OUT.
151400     WRITE JOURNAL-RECORD-OUT.
151500
151600*-----------------------------------------------------------------
151700*    WP-CCY-IDX-OF-TR HAS TO BE SET BY 490-SET-CCY-IDX-OF-TR
151800*    BEFORE THIS EVER RUNS (SEE CR-1180 NOTE UP IN 480-JOURNAL-
151900*    FAILURE) - THIS PARAGRAPH ONLY PICKS THE ROW (TYPE 1/2/3);
152000*    THE CURRENCY COLUMN IS ALREADY DECIDED BY THEN.
152100 485-BUMP-TYPE-FAIL-COUNT.
152200*    BUMPS THE FAILED-COUNT CELL FOR THE CURRENT TRANSACTION
152300*    TYPE, INDEXED BY WP-TYPE-IDX-OF-TR SET EARLIER IN THE RUN.
152400*    WP-CCY-IDX-OF-TR MUST ALREADY BE SET BY 490-SET-CCY-IDX-OF-TR
152500*    BEFORE THIS RUNS - EVERY CALLER OF 480-JOURNAL-FAILURE IS
152600*    RESPONSIBLE FOR THAT (CR-1204 FOUND A SPOT WHERE IT WASN'T).
152700     EVALUATE TRUE
152800         WHEN TR-IS-DEPOSIT
152900             ADD 1 TO WP-TT-COUNT-FAIL(1 WP-CCY-IDX-OF-TR)
153000         WHEN TR-IS-WITHDRAWAL
153100             ADD 1 TO WP-TT-COUNT-FAIL(2 WP-CCY-IDX-OF-TR)
153200         WHEN TR-IS-TRANSFER
153300             ADD 1 TO WP-TT-COUNT-FAIL(3 WP-CCY-IDX-OF-TR)
153400     END-EVALUATE.
153500
153600*-----------------------------------------------------------------
153700*    WP-TYPE-NAME IS THE SAME THREE-ENTRY TABLE 300-WRITE-
153800*    CONTROL-TOTALS USES FOR ITS CELL LABELS - ONE TABLE, ONE
153900*    SPELLING OF "DEPOSIT"/"WITHDRAWAL"/"TRANSFER" FOR BOTH THE
154000*    JOURNAL AND THE CARRY FILE.
154100 486-SET-JOURNAL-TYPE-NAME.
154200*    TRANSLATES THE ONE-CHARACTER TR-TYPE-IN CODE INTO THE
154300*    SPELLED-OUT WORD THE JOURNAL RECORD CARRIES - KEEPS THE
154400*    JOURNAL HUMAN-READABLE WITHOUT A DECODE TABLE ON THE READER'S
154500*    SIDE.
154600     EVALUATE TRUE
154700         WHEN TR-IS-DEPOSIT
154800             MOVE WP-TYPE-NAME(1) TO TJ-TYPE-OUT
154900         WHEN TR-IS-WITHDRAWAL
155000             MOVE WP-TYPE-NAME(2) TO TJ-TYPE-OUT
155100         WHEN TR-IS-TRANSFER
155200             MOVE WP-TYPE-NAME(3) TO TJ-TYPE-OUT
155300     END-EVALUATE.
155400
155500*-----------------------------------------------------------------
155600*    ONE OK-JOURNAL PARAGRAPH COVERS BOTH DEPOSIT AND WITHDRAWAL
155700*    BECAUSE THEIR SUCCESSFUL JOURNAL ROWS LOOK ALIKE - NO FEE,
155800*    NO RECIPIENT, NO EXCHANGE RATE.  TRANSFER GETS ITS OWN
155900*    PARAGRAPH BELOW BECAUSE ALL THREE OF THOSE FIELDS ARE LIVE.
156000 480-JOURNAL-DEPOSIT-OR-WITHDRAWAL-OK.
156100*    SHARED BY BOTH 400-POST-DEPOSIT AND 400-POST-WITHDRAWAL -
156200*    THE JOURNAL RECORD LAYOUT DOES NOT DISTINGUISH THE TWO
156300*    EXCEPT BY TR-TYPE-IN, ALREADY SET BY THE CALLER.
156400*    COUNTERS FIRST, THEN THE JOURNAL RECORD FIELDS IN THE SAME
156500*    TOP-TO-BOTTOM ORDER THEY APPEAR ON JOURNAL-RECORD-OUT'S
156600*    LAYOUT - EASIER TO CHECK ONE AGAINST THE OTHER DURING A
156700*    WALKTHROUGH THAN IF THE MOVES JUMPED AROUND.
156800     ADD 1 TO WP-TOTAL-COMPLETED.
156900     PERFORM 487-BUMP-TYPE-OK-COUNT.
157000     MOVE WP-TXN-ID       TO TJ-TRANSACTION-ID-OUT.
157100     MOVE WP-WALLET-ID-USED TO TJ-WALLET-ID-OUT.
157200     PERFORM 486-SET-JOURNAL-TYPE-NAME.
157300     MOVE "COMPLETED"     TO TJ-STATUS-OUT.
157400     MOVE WP-REQ-AMOUNT   TO TJ-AMOUNT-OUT.
157500     MOVE TR-CURRENCY-IN  TO TJ-CURRENCY-OUT.
157600*    FEE/RECIP-CCY/EXCH-RATE/RECIP-USER-ID ARE ALL ZEROED OR
157700*    BLANKED HERE - THEY ONLY EVER CARRY A REAL VALUE ON A
157800*    TRANSFER'S JOURNAL ROW, WRITTEN BY 480-JOURNAL-TRANSFER-OK
157900*    BELOW INSTEAD OF THIS PARAGRAPH.
158000     MOVE ZERO            TO TJ-FEE-OUT.
158100     MOVE SPACES          TO TJ-RECIP-CCY-OUT.
158200     MOVE ZERO            TO TJ-EXCH-RATE-OUT.
158300     MOVE ZERO            TO TJ-RECIP-USER-ID-OUT.
158400     MOVE SPACES          TO TJ-FAILURE-REASON-OUT.
158500     WRITE JOURNAL-RECORD-OUT.
158600
158700*-----------------------------------------------------------------
158800*    TRANSFER BUMPS ITS OK-COUNT AND AMOUNT-CELL RIGHT HERE
158900*    RATHER THAN THROUGH 487-BUMP-TYPE-OK-COUNT BELOW, AND ALSO
159000*    ADDS THE ROUNDED FEE INTO WP-FEE-TOTAL FOR THE FEE BLOCK OF
159100*    THE SUMMARY REPORT - DEPOSIT/WITHDRAWAL CARRY NO FEE SO
159200*    THEY HAVE NO EQUIVALENT LINE.
159300 480-JOURNAL-TRANSFER-OK.
159400*    BUILDS THE JOURNAL RECORD FOR A SUCCESSFUL TRANSFER - UNLIKE
159500*    A DEPOSIT OR WITHDRAWAL JOURNAL ENTRY THIS ONE CARRIES BOTH
159600*    THE SENDER'S AND THE RECIPIENT'S USER IDS PLUS THE FEE.
159700*    "3" BELOW IS THE TRANSFER ROW OF WP-TT-ENTRY - SEE WP-TYPE-
159800*    NAME(3) A FEW LINES DOWN, WHICH SPELLS OUT THE SAME INDEX AS
159900*    "TRANSFER" FOR THE JOURNAL RECORD.
160000     ADD 1 TO WP-TOTAL-COMPLETED.
160100     ADD 1 TO WP-TT-COUNT-OK(3 WP-CCY-IDX-OF-TR).
160200     ADD WP-REQ-AMOUNT TO WP-TT-AMOUNT(3 WP-CCY-IDX-OF-TR).
160300     ADD WP-FEE-ROUNDED TO WP-FEE-TOTAL(WP-CCY-IDX-OF-TR).
160400     MOVE WP-TXN-ID       TO TJ-TRANSACTION-ID-OUT.
160500     MOVE WP-WALLET-ID-USED TO TJ-WALLET-ID-OUT.
160600     MOVE WP-TYPE-NAME(3) TO TJ-TYPE-OUT.
160700     MOVE "COMPLETED"     TO TJ-STATUS-OUT.
160800     MOVE WP-REQ-AMOUNT   TO TJ-AMOUNT-OUT.
160900     MOVE TR-CURRENCY-IN  TO TJ-CURRENCY-OUT.
161000*    TJ-FEE-OUT TAKES THE UNROUNDED WP-FEE-FULL, NOT WP-FEE-
161100*    ROUNDED - THE JOURNAL KEEPS THE FULL 6-DECIMAL FEE FOR AUDIT
161200*    PURPOSES EVEN THOUGH ONLY THE ROUNDED FEE EVER TOUCHES THE
161300*    SENDER'S BALANCE.
161400     MOVE WP-FEE-FULL     TO TJ-FEE-OUT.
161500     MOVE TR-RECIP-CURRENCY-IN TO TJ-RECIP-CCY-OUT.
161600     MOVE WP-RATE-WORK    TO TJ-EXCH-RATE-OUT.
161700     MOVE TR-RECIP-USER-ID-IN TO TJ-RECIP-USER-ID-OUT.
161800     MOVE SPACES          TO TJ-FAILURE-REASON-OUT.
161900     WRITE JOURNAL-RECORD-OUT.
162000
162100*-----------------------------------------------------------------
162200*    DEPOSIT AND WITHDRAWAL ONLY - THE TRANSFER'S OWN OK COUNT IS
162300*    BUMPED DIRECTLY IN 480-JOURNAL-TRANSFER-OK INSTEAD, SINCE A
162400*    TRANSFER POSTS BOTH AN AMOUNT AND A FEE CELL THAT THIS
162500*    EVALUATE WAS NEVER SET UP TO HANDLE.
162600 487-BUMP-TYPE-OK-COUNT.
162700*    MIRRORS 485-BUMP-TYPE-FAIL-COUNT ABOVE BUT BUMPS THE
162800*    SUCCESS-COUNT CELL INSTEAD.
162900     EVALUATE TRUE
163000         WHEN TR-IS-DEPOSIT
163100             ADD 1 TO WP-TT-COUNT-OK(1 WP-CCY-IDX-OF-TR)
163200             ADD WP-AMOUNT-ROUNDED TO WP-TT-AMOUNT(1 WP-CCY-IDX-OF-TR)
163300         WHEN TR-IS-WITHDRAWAL
163400             ADD 1 TO WP-TT-COUNT-OK(2 WP-CCY-IDX-OF-TR)
163500             ADD WP-AMOUNT-ROUNDED TO WP-TT-AMOUNT(2 WP-CCY-IDX-OF-TR)
163600     END-EVALUATE.
163700
163800*-----------------------------------------------------------------
163900* Currency index (1=USD 2=EUR 3=MXN) of the request's own
164000* currency, used to post the control totals cell.
164100*    CR-1212 - NOW ALSO CALLED FROM 480-JOURNAL-FAILURE ITSELF SO
164200*    A FAILURE POSTED BEFORE 600-CHECK-WALLET-EXISTS EVER RUNS
164300*    STILL GETS A FRESH INDEX INSTEAD OF WHATEVER THE PRIOR
164400*    TRANSACTION (OR THE FIELD'S ZERO INITIAL VALUE) LEFT BEHIND.
164500*-----------------------------------------------------------------
164600 490-SET-CCY-IDX-OF-TR.
164700*    CR-1204 - RUNS BEFORE THE CONTROL-TOTAL BUMP PARAGRAPHS SO
164800*    WP-CCY-IDX-OF-TR IS ALWAYS CURRENT FOR THE TRANSACTION
164900*    JUST PROCESSED, NEVER LEFT OVER FROM A DIFFERENT ONE.
165000     PERFORM 495-SCAN-FOR-CCY-MATCH
165100         VARYING WP-CCY-IDX-OF-TR FROM 1 BY 1
165200         UNTIL WP-CCY-IDX-OF-TR > 3
165300         OR WP-CCY-CODE(WP-CCY-IDX-OF-TR) = TR-CURRENCY-IN.
165400
165500*-----------------------------------------------------------------
165600* Right-trim helper - leaves the significant length of
165700* TR-EMAIL-IN in WP-SCAN-LEN.
165800*-----------------------------------------------------------------
165900 490-FIND-LENGTH-OF-FIELD.
166000*    THE BACKWARD SCAN USED THROUGHOUT THIS PROGRAM TO FIND THE
166100*    SIGNIFICANT LENGTH OF A SPACE-PADDED ALPHANUMERIC FIELD.
166200*    SHARED BY SEVERAL OF THE 450/451/452 EDIT PARAGRAPHS WHEREVER A
166300*    RIGHT-TRIMMED FIELD LENGTH IS NEEDED AND THE BACKWARD-SCAN IDIOM
166400*    WOULD OTHERWISE BE DUPLICATED.
166500     PERFORM 495-SCAN-FOR-BLANK-CHAR
166600         VARYING WP-SCAN-LEN FROM 50 BY -1
166700         UNTIL WP-SCAN-LEN = 0
166800         OR TR-EMAIL-IN(WP-SCAN-LEN:1) NOT = SPACE.
166900
167000*-----------------------------------------------------------------
167100 495-SCAN-FOR-CCY-MATCH.
167200*    CALLED FROM 300-EDIT-CURRENCY-CODES' PERFORM VARYING TO CONFIRM
167300*    THE UPPER-CASED CODE IS ONE OF THE THREE THIS SHOP SUPPORTS.
167400     CONTINUE.
167500
167600*-----------------------------------------------------------------
167700 495-SCAN-FOR-BLANK-CHAR.
167800     CONTINUE.
167900
168000******************************************************************
168100* Wallet table lookups.
168200*    "EXISTS" HERE MEANS THE USER OWNS A ROW IN WP-WALLET-TABLE AT
168300*    ALL, IN ANY CURRENCY - REGISTRATION GUARANTEES ALL THREE
168400*    CURRENCY ROWS GET CREATED TOGETHER, SO A USER WHO SHOWS UP
168500*    WITH ONE WALLET ROW OWNS ALL THREE; THIS IS A CHEAPER TEST
168600*    THAN SCANNING FOR THE SPECIFIC CURRENCY, WHICH IS WHAT
168700*    600-GET-OR-CREATE-BALANCE-ROW BELOW DOES INSTEAD.
168800*-----------------------------------------------------------------
168900 600-CHECK-WALLET-EXISTS.
169000*    LOOKS UP TR-USER-ID-IN IN WP-USER-TABLE - SETS WP-WALLET-
169100*    FOUND-SW TO "N" WHEN THE USER WAS NEVER REGISTERED.
169200*    A SENDER WITH NO WALLET ROW AT ALL IS A DIFFERENT FAILURE FROM A
169300*    SENDER WHO OWNS A WALLET BUT NOT IN THE REQUESTED CURRENCY - THIS
169400*    PARAGRAPH CATCHES ONLY THE FORMER; 600-GET-OR-CREATE-BALANCE-ROW
169500*    HANDLES THE LATTER.
169600     PERFORM 490-SET-CCY-IDX-OF-TR.
169700     MOVE "N" TO WP-WALLET-FOUND-SW.
169800     PERFORM 605-SCAN-FOR-WALLET
169900         VARYING WP-WT-IDX FROM 1 BY 1
170000         UNTIL WP-WT-IDX > WP-WALLET-COUNT OR WP-WALLET-FOUND.
170100
170200*-----------------------------------------------------------------
170300 605-SCAN-FOR-WALLET.
170400     IF WP-WT-USER-ID(WP-WT-IDX) = TR-USER-ID-IN
170500         MOVE "Y" TO WP-WALLET-FOUND-SW
170600     END-IF.
170700
170800*-----------------------------------------------------------------
170900*    SAME IDEA AS 600-CHECK-WALLET-EXISTS BUT AGAINST THE
171000*    RECIPIENT'S USER-ID - A TRANSFER TO A USER-ID THAT NEVER
171100*    REGISTERED COMES BACK "WALLET NOT FOUND" HERE.
171200 610-CHECK-RECIP-WALLET-EXISTS.
171300*    LOOKS UP THE RECIPIENT'S USER ID IN WP-USER-TABLE THE SAME
171400*    WAY 600-CHECK-WALLET-EXISTS LOOKS UP THE SENDER'S.
171500*    SAME SHAPE AS 600-CHECK-WALLET-EXISTS BUT KEYED TO THE RECIPIENT -
171600*    A TRANSFER TO AN UNKNOWN RECIPIENT USER-ID FAILS HERE BEFORE ANY
171700*    BALANCE WORK IS ATTEMPTED.
171800     MOVE "N" TO WP-WALLET-FOUND-SW.
171900     PERFORM 615-SCAN-FOR-RECIP-WALLET
172000         VARYING WP-WT-IDX FROM 1 BY 1
172100         UNTIL WP-WT-IDX > WP-WALLET-COUNT OR WP-WALLET-FOUND.
172200
172300*-----------------------------------------------------------------
172400 615-SCAN-FOR-RECIP-WALLET.
172500     IF WP-WT-USER-ID(WP-WT-IDX) = TR-RECIP-USER-ID-IN
172600         MOVE "Y" TO WP-WALLET-FOUND-SW
172700     END-IF.
172800
172900*-----------------------------------------------------------------
173000* Finds (or appends) the sender's row for TR-CURRENCY-IN and
173100* leaves its table subscript in WP-SENDER-ROW.
173200*-----------------------------------------------------------------
173300 600-GET-OR-CREATE-BALANCE-ROW.
173400*    CALLED FROM DEPOSIT, WITHDRAWAL AND THE SENDER SIDE OF A
173500*    TRANSFER - ANY TRANSACTION THAT DEBITS OR CREDITS THE
173600*    CURRENT USER'S OWN WALLET GOES THROUGH HERE FIRST.
173700*    600-CHECK-WALLET-EXISTS ALREADY CONFIRMED THE SENDER OWNS
173800*    *SOME* WALLET; THIS PARAGRAPH FINDS THE SPECIFIC CURRENCY ROW
173900*    FOR THE TRANSACTION, CREATING IT AT ZERO IF THE SENDER HAS
174000*    NEVER HELD THAT CURRENCY BEFORE (460 ONLY PRE-CREATES THE
174100*    THREE STANDARD CURRENCIES - A FOURTH WOULD STILL LAND HERE
174200*    IF ONE EXISTED).
174300     MOVE "N" TO WP-ROW-FOUND-SW.
174400     PERFORM 605-SCAN-FOR-BALANCE-ROW
174500         VARYING WP-WT-IDX FROM 1 BY 1
174600         UNTIL WP-WT-IDX > WP-WALLET-COUNT OR WP-ROW-FOUND.
174700     IF NOT WP-ROW-FOUND
174800         ADD 1 TO WP-WALLET-COUNT
174900         MOVE TR-USER-ID-IN TO WP-WT-WALLET-ID(WP-WALLET-COUNT)
175000         MOVE TR-USER-ID-IN TO WP-WT-USER-ID(WP-WALLET-COUNT)
175100         MOVE TR-CURRENCY-IN TO WP-WT-CURRENCY(WP-WALLET-COUNT)
175200         MOVE ZERO TO WP-WT-BALANCE(WP-WALLET-COUNT)
175300         MOVE WP-WALLET-COUNT TO WP-SENDER-ROW
175400     END-IF.
175500
175600*-----------------------------------------------------------------
175700 605-SCAN-FOR-BALANCE-ROW.
175800     IF WP-WT-USER-ID(WP-WT-IDX) = TR-USER-ID-IN
175900        AND WP-WT-CURRENCY(WP-WT-IDX) = TR-CURRENCY-IN
176000         MOVE "Y" TO WP-ROW-FOUND-SW
176100         MOVE WP-WT-IDX TO WP-SENDER-ROW
176200     END-IF.
176300
176400*-----------------------------------------------------------------
176500* Finds (or appends) the recipient's row for
176600* TR-RECIP-CURRENCY-IN and leaves its subscript in WP-RECIP-ROW.
176700*    A TRANSFER'S RECIPIENT CAN BE A WALLET THAT HAS NEVER HELD
176800*    THE DESTINATION CURRENCY BEFORE - SENDING SOMEONE THEIR
176900*    FIRST EUR CREDIT, SAY - SO THIS PARAGRAPH HAS TO BE ABLE TO
177000*    APPEND A BRAND NEW ZERO-BALANCE ROW JUST LIKE 600-CHECK-
177100*    WALLET-EXISTS DOES FOR THE SENDER SIDE.  KEPT SEPARATE FROM
177200*    THAT PARAGRAPH BECAUSE THE RECIPIENT SEARCH KEYS OFF
177300*    TR-RECIP-USER-ID-IN/TR-RECIP-CURRENCY-IN, NOT THE SENDER'S
177400*    FIELDS.
177500*-----------------------------------------------------------------
177600 630-GET-OR-CREATE-RECIP-ROW.
177700*    MIRRORS 600-GET-OR-CREATE-BALANCE-ROW BUT SEARCHES/APPENDS
177800*    ON THE RECIPIENT'S USER ID AND CURRENCY INSTEAD OF THE
177900*    SENDER'S - ONLY EVER CALLED FROM 400-POST-TRANSFER.
178000*    MIRROR IMAGE OF 600-GET-OR-CREATE-BALANCE-ROW ABOVE, BUT
178100*    KEYED OFF THE RECIPIENT'S FIELDS AND LEAVING ITS SUBSCRIPT IN
178200*    WP-RECIP-ROW INSTEAD OF WP-SENDER-ROW.
178300     MOVE "N" TO WP-ROW-FOUND-SW.
178400*    THE SAME WP-WALLET-COUNT/WP-WALLET-TABLE THE SENDER SIDE
178500*    USES - RECIPIENT ROWS LIVE IN THE SAME TABLE, NOT A SEPARATE
178600*    ONE, SINCE 700-SORT-WALLET-TABLE HAS TO SORT EVERY ROW
178700*    TOGETHER REGARDLESS OF WHICH SIDE OF A TRANSFER CREATED IT.
178800     PERFORM 635-SCAN-FOR-RECIP-ROW
178900         VARYING WP-WT-IDX FROM 1 BY 1
179000         UNTIL WP-WT-IDX > WP-WALLET-COUNT OR WP-ROW-FOUND.
179100     IF NOT WP-ROW-FOUND
179200         ADD 1 TO WP-WALLET-COUNT
179300         MOVE TR-RECIP-USER-ID-IN TO WP-WT-WALLET-ID(WP-WALLET-COUNT)
179400         MOVE TR-RECIP-USER-ID-IN TO WP-WT-USER-ID(WP-WALLET-COUNT)
179500         MOVE TR-RECIP-CURRENCY-IN TO WP-WT-CURRENCY(WP-WALLET-COUNT)
179600         MOVE ZERO TO WP-WT-BALANCE(WP-WALLET-COUNT)
179700         MOVE WP-WALLET-COUNT TO WP-RECIP-ROW
179800     END-IF.
179900
180000*-----------------------------------------------------------------
180100 635-SCAN-FOR-RECIP-ROW.
180200     IF WP-WT-USER-ID(WP-WT-IDX) = TR-RECIP-USER-ID-IN
180300        AND WP-WT-CURRENCY(WP-WT-IDX) = TR-RECIP-CURRENCY-IN
180400         MOVE "Y" TO WP-ROW-FOUND-SW
180500         MOVE WP-WT-IDX TO WP-RECIP-ROW
180600     END-IF.
180700*-----------------------------------------------------------------
180800* Exchange rate lookup - same currency is always 1.000000,
180900* otherwise a linear search of the fixed six-entry table.
181000*    THE SAME-CURRENCY SHORT-CIRCUIT MATTERS BECAUSE THE RATE
181100*    TABLE BELOW ONLY CARRIES THE SIX CROSS-CURRENCY PAIRS
181200*    (USD/EUR, EUR/USD, USD/MXN, MXN/USD, EUR/MXN, MXN/EUR) -
181300*    THERE IS NO USD/USD ROW TO SCAN FOR, SO A TRANSFER WITHIN ONE
181400*    CURRENCY WOULD OTHERWISE COME BACK "RATE NOT AVAILABLE".
181500*-----------------------------------------------------------------
181600 620-FIND-EXCHANGE-RATE.
181700*    LINEAR-SCANS WP-RATE-TABLE FOR A ROW MATCHING BOTH THE
181800*    SENDER'S AND RECIPIENT'S CURRENCY CODES IN THAT ORDER.
181900*    A TRANSFER WHERE SENDER AND RECIPIENT CURRENCY MATCH NEVER
182000*    GOES NEAR WP-RATE-TABLE - THE RATE IS TRIVIALLY 1, AND THERE
182100*    IS NO "USD-TO-USD" ROW ON THE TABLE TO LOOK UP ANYWAY.
182200     IF TR-CURRENCY-IN = TR-RECIP-CURRENCY-IN
182300         MOVE 1.000000 TO WP-RATE-WORK
182400         MOVE "Y" TO WP-RATE-FOUND-SW
182500     ELSE
182600         MOVE "N" TO WP-RATE-FOUND-SW
182700         PERFORM 625-SCAN-RATE-TABLE
182800             VARYING WP-RT-IDX FROM 1 BY 1
182900             UNTIL WP-RT-IDX > 6 OR WP-RATE-FOUND
183000     END-IF.
183100
183200*-----------------------------------------------------------------
183300*    ONE TABLE ENTRY PER ORDERED PAIR (USD-TO-EUR IS A DIFFERENT
183400*    ROW FROM EUR-TO-USD) SO THE RATE COMES BACK ALREADY FACING
183500*    THE RIGHT DIRECTION - NO "DIVIDE BY THE REVERSE RATE"
183600*    ARITHMETIC NEEDED ONCE 620-FIND-EXCHANGE-RATE FINDS A HIT.
183700 625-SCAN-RATE-TABLE.
183800     IF XR-FROM-CCY(WP-RT-IDX) = TR-CURRENCY-IN
183900        AND XR-TO-CCY(WP-RT-IDX) = TR-RECIP-CURRENCY-IN
184000         MOVE XR-RATE(WP-RT-IDX) TO WP-RATE-WORK
184100         MOVE "Y" TO WP-RATE-FOUND-SW
184200     END-IF.
184300
184400******************************************************************
184500* Straight insertion sort on wallet id then currency - small
184600* enough table that a nested PERFORM beats pulling in SORT.
184700*    WP-WALLET-MASTER GOES OUT SEQUENCED BY WALLET ID THEN
184800*    CURRENCY SO THE NEXT RUN'S 300-LOAD-WALLET-MASTER CAN TRUST
184900*    THE FILE IS IN KEY ORDER - THE SAME REASON ANY MASTER FILE IN
185000*    THIS SHOP IS KEPT IN ITS OWN KEY ORDER BETWEEN RUNS RATHER
185100*    THAN LEFT IN LOAD-TIME ORDER.
185200*    WP-SORT-I/WP-SORT-J ARE BARE SUBSCRIPTS NOT TIED TO ANY ONE
185300*    RECORD, SO THEY ARE CARRIED AS 77-LEVELS RATHER THAN
185400*    CROWDED INTO A GROUP.
185500*-----------------------------------------------------------------
185600 700-SORT-WALLET-TABLE.
185700     PERFORM 705-SORT-ONE-ELEMENT
185800         VARYING WP-SORT-I FROM 2 BY 1
185900         UNTIL WP-SORT-I > WP-WALLET-COUNT.
186000
186100*-----------------------------------------------------------------
186200*    CLASSIC INSERTION-SORT INNER STEP - LIFT THE ROW AT WP-SORT-I
186300*    INTO HOLD AREA, THEN SLIDE EARLIER ROWS UP ONE SLOT (710-
186400*    SHIFT-ONE-ELEMENT) UNTIL THE HOLD ROW'S KEY FITS, THEN DROP
186500*    IT BACK IN AT WP-SORT-J.
186600 705-SORT-ONE-ELEMENT.
186700*    ONE PASS OF THE CLASSIC INSERTION-SORT INNER LOOP - LIFTS
186800*    THE ELEMENT AT WP-SORT-I OUT, THEN SLIDES EVERYTHING LARGER
186900*    THAN IT ONE SLOT TO THE RIGHT BEFORE DROPPING IT BACK IN.
187000*    LIFT THE ELEMENT AT WP-SORT-I OUT INTO THE HOLD FIELDS FIRST -
187100*    OTHERWISE THE SHIFTING DONE BELOW WOULD OVERWRITE IT BEFORE
187200*    IT GETS PUT BACK DOWN.
187300     MOVE WP-WT-WALLET-ID(WP-SORT-I) TO WP-HOLD-WALLET-ID
187400     MOVE WP-WT-USER-ID(WP-SORT-I)   TO WP-HOLD-USER-ID
187500     MOVE WP-WT-CURRENCY(WP-SORT-I)  TO WP-HOLD-CURRENCY
187600     MOVE WP-WT-BALANCE(WP-SORT-I)   TO WP-HOLD-BALANCE
187700     MOVE WP-SORT-I TO WP-SORT-J.
187800*    710-SHIFT-ONE-ELEMENT SLIDES EACH EARLIER ROW UP ONE SLOT AND
187900*    BACKS WP-SORT-J DOWN TOWARD 1 UNTIL EITHER THE FRONT OF THE
188000*    TABLE IS REACHED OR THE ROW JUST BELOW SORTS BEFORE THE HOLD
188100*    ROW ON WALLET-ID/CURRENCY - THAT GAP IS WHERE THE HOLD ROW
188200*    BELONGS.
188300     PERFORM 710-SHIFT-ONE-ELEMENT
188400             UNTIL WP-SORT-J = 1
188500             OR WP-WT-WALLET-ID(WP-SORT-J - 1) < WP-HOLD-WALLET-ID
188600             OR (WP-WT-WALLET-ID(WP-SORT-J - 1) = WP-HOLD-WALLET-ID
188700                 AND WP-WT-CURRENCY(WP-SORT-J - 1) NOT > WP-HOLD-CURRENCY).
188800*    DROP THE HELD ROW INTO THE GAP THE PERFORM ABOVE OPENED UP.
188900     MOVE WP-HOLD-WALLET-ID TO WP-WT-WALLET-ID(WP-SORT-J)
189000     MOVE WP-HOLD-USER-ID   TO WP-WT-USER-ID(WP-SORT-J)
189100     MOVE WP-HOLD-CURRENCY  TO WP-WT-CURRENCY(WP-SORT-J)
189200     MOVE WP-HOLD-BALANCE   TO WP-WT-BALANCE(WP-SORT-J).
189300
189400 *-----------------------------------------------------------------
189500*    ONE SLOT OF THE SLIDE - ROW J-1 MOVES UP TO ROW J, THEN J IS
189600*    BACKED DOWN SO THE NEXT COMPARISON IN 705 LOOKS ONE ROW
189700*    EARLIER.
189800 710-SHIFT-ONE-ELEMENT.
189900*    SLIDES ONE TABLE ROW UP ONE SLOT - CALLED REPEATEDLY BY
190000*    705-SORT-ONE-ELEMENT WHILE MAKING ROOM FOR THE LIFTED-OUT
190100*    ELEMENT.
190200*    NO BOUNDS CHECK IS NEEDED ON WP-SORT-J - 1 HERE BECAUSE THE
190300*    PERFORM'S OWN UNTIL IN 705 ALREADY STOPS THE LOOP BEFORE
190400*    WP-SORT-J EVER REACHES 1.
190500     MOVE WP-WT-WALLET-ID(WP-SORT-J - 1) TO WP-WT-WALLET-ID(WP-SORT-J)
190600     MOVE WP-WT-USER-ID(WP-SORT-J - 1)   TO WP-WT-USER-ID(WP-SORT-J)
190700     MOVE WP-WT-CURRENCY(WP-SORT-J - 1)  TO WP-WT-CURRENCY(WP-SORT-J)
190800     MOVE WP-WT-BALANCE(WP-SORT-J - 1)   TO WP-WT-BALANCE(WP-SORT-J).
190900*    BACK UP ONE SLOT SO 705'S UNTIL TEST LOOKS AT THE NEXT PAIR.
191000     SUBTRACT 1 FROM WP-SORT-J.
