000100******************************************************************
000200* WALLETSUMM - PAYFLOW WALLET POSTING SUMMARY REPORT.
000300*
000400* Used File
000500*    - Control Totals Carry (in)    : CTLTOTSI
000600*    - Summary Report (out)         : SUMRPTO
000700*
000800* Reads the control-totals carry records WALLETPOST left behind
000900* on CTLTOTSI (one cell per transaction-type/currency, one per
001000* fee currency, one registration cell, one grand-total cell - see
001100* WALLETPOST's banner and Copybooks/CtlTotal.cpy for the layout)
001200* and renders the 132-column posting summary: counts and amounts
001300* per transaction type with a control break on type, fee totals
001400* per currency, registration counts, and the grand totals line.
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 WALLET-SUMM.
001900 AUTHOR.                     LINDA K MASTERS.
002000 INSTALLATION.               PAYFLOW DATA PROCESSING CENTER.
002100 DATE-WRITTEN.               JUNE 1996.
002200 DATE-COMPILED.
002300 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
002400*-----------------------------------------------------------------
002500*    C H A N G E   L O G
002600*-----------------------------------------------------------------
002700* 062296  LKM  0069  ORIGINAL PROGRAM - BUILT TO READ THE NEW
002800*                    CTLTOTSO CARRY FILE FROM WALLETPOST SO THE
002900*                    SUMMARY NO LONGER HAS TO RE-SORT THE JOURNAL.
003000* 081396  LKM  0071  ADDED THE PER-CURRENCY AMOUNT LINES UNDER
003100*                    EACH TRANSACTION TYPE BLOCK - ORIGINAL RUN
003200*                    ONLY PRINTED THE TYPE-LEVEL COUNTS.
003300* 031798  DWB  0077  Y2K REMEDIATION - RUN-DATE WORK AREA NOW
003400*                    CARRIES THE CENTURY SEPARATELY, TITLE LINE
003500*                    PRINTS ALL FOUR YEAR DIGITS.
003600* 052303  LKM  0101  FEE TOTALS WERE PRINTING AGAINST THE WRONG
003700*                    CURRENCY WHEN THE FEE CELLS ARRIVED ON
003800*                    CTLTOTSI OUT OF USD/EUR/MXN ORDER - ADDED THE
003900*                    CURRENCY LOOKUP INSTEAD OF ASSUMING POSITION.
004000* 091407  LKM  0119  GRAND TOTALS LINE NOW SHOWS FAILED COUNT -
004100*                    HAD BEEN DROPPED SINCE THE ORIGINAL WRITE.
004200* 051711  LKM  0145  RECODED THE TYPE/CCY PRINT LOOPS AND THE TABLE
004300*                    SCANS AS PLAIN OUT-OF-LINE PERFORMS, PER STANDARDS
004400*                    BULLETIN DP-97-4 - NO MORE IN-LINE END-PERFORM.
004500*-----------------------------------------------------------------
004600 ENVIRONMENT                 DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION               SECTION.
004900 SOURCE-COMPUTER.            PAYFLOW-3090.
005000 OBJECT-COMPUTER.            PAYFLOW-3090.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*    C01 TIES THE WRITE ... AFTER ADVANCING TOP-OF-FORM VERB IN
005400*    400-PRINT-TITLE TO THE PRINTER'S OWN TOP-OF-PAGE CHANNEL
005500*    RATHER THAN A HARD-CODED LINE COUNT, SO THE TITLE ALWAYS
005600*    STARTS A FRESH PAGE REGARDLESS OF FORM LENGTH.
005700*-----------------------------------------------------------------
005800 INPUT-OUTPUT                SECTION.
005900 FILE-CONTROL.
006000     SELECT  CONTROL-FILE-IN
006100             ASSIGN TO CTLTOTSI
006200             ORGANIZATION IS LINE SEQUENTIAL
006300             FILE STATUS IS WS-CONTROL-IN-STAT.
006400*    CTLTOTSI IS THE OUTPUT OF THE WALLETPOST STEP RENAMED IN
006500*    THE JCL BETWEEN STEPS - THIS PROGRAM NEVER SEES THE NAME
006600*    CTLTOTSO, ONLY THE JOB STREAM DOES.
006700
006800     SELECT  SUMMARY-FILE-OUT
006900             ASSIGN TO SUMRPTO
007000             ORGANIZATION IS LINE SEQUENTIAL
007100             FILE STATUS IS WS-SUMMARY-OUT-STAT.
007200*    SUMRPTO IS THE ONLY OUTPUT OF THIS RUN - NO SEPARATE ERROR
007300*    OR REJECT FILE, SINCE ANY POSTING FAILURE WAS ALREADY
007400*    COUNTED AND CARRIED FORWARD BY WALLETPOST ITSELF.
007500
007600******************************************************************
007700 DATA                        DIVISION.
007800*-----------------------------------------------------------------
007900 FILE                        SECTION.
008000*-----------------------------------------------------------------
008100*    CONTROL TOTALS CARRIED FORWARD FROM WALLETPOST.
008200*-----------------------------------------------------------------
008300 FD  CONTROL-FILE-IN
008400     RECORD CONTAINS 76 CHARACTERS
008500     DATA RECORD IS CT-CONTROL-RECORD.
008600*    THE 76-BYTE CARRY RECORD IS SHARED BY BOTH PROGRAMS THROUGH
008700*    ONE COPYBOOK RATHER THAN BEING RETYPED HERE, SO A LAYOUT
008800*    CHANGE ON THE WALLETPOST SIDE CANNOT DRIFT OUT OF STEP WITH
008900*    WHAT THIS PROGRAM EXPECTS TO READ.
009000 COPY "Copybooks/CtlTotal.cpy".
009100
009200*-----------------------------------------------------------------
009300*    132-COLUMN PRINT FILE.
009400*-----------------------------------------------------------------
009500 FD  SUMMARY-FILE-OUT
009600     RECORD CONTAINS 132 CHARACTERS
009700     DATA RECORD IS SUMMARY-LINE-OUT.
009800 01  SUMMARY-LINE-OUT            PIC X(132).
009900
010000*-----------------------------------------------------------------
010100 WORKING-STORAGE             SECTION.
010200*-----------------------------------------------------------------
010300 01  FILE-STATUS-AND-SWITCHES.
010400     05  WS-CONTROL-IN-STAT      PIC X(02).
010500     05  WS-SUMMARY-OUT-STAT     PIC X(02).
010600     05  WS-CONTROL-EOF-SW       PIC X(01) VALUE "N".
010700*    THE 05-LEVEL FILLER RIGHT BELOW PADS THIS GROUP OUT TO AN EVEN
010800*    08 BYTES - A HOLDOVER HABIT FROM WHEN THIS SHOP'S SWITCH GROUPS
010900*    ALWAYS LANDED ON A WORD BOUNDARY FOR THE OLDER COMPILER.
011000         88  WS-CONTROL-EOF              VALUE "Y".
011100     05  FILLER                  PIC X(05).
011200
011300*-----------------------------------------------------------------
011400*    CURRENCY CODE TABLE - SAME THREE CODES WALLETPOST POSTS IN,
011500*    USED HERE TO TURN A CT-CURRENCY VALUE INTO A TABLE SUBSCRIPT.
011600*-----------------------------------------------------------------
011700 01  WC-CCY-CODES-RECORD.
011800     05  FILLER  PIC X(03) VALUE "USD".
011900     05  FILLER  PIC X(03) VALUE "EUR".
012000     05  FILLER  PIC X(03) VALUE "MXN".
012100 01  WC-CCY-CODES REDEFINES WC-CCY-CODES-RECORD.
012200     05  WC-CCY-CODE OCCURS 3 TIMES PIC X(03).
012300
012400*-----------------------------------------------------------------
012500*    TRANSACTION TYPE NAME TABLE - SAME ORDER WALLETPOST WRITES
012600*    THE TYPE CELLS IN, USED TO TURN CT-TRAN-TYPE INTO A SUBSCRIPT.
012700*-----------------------------------------------------------------
012800 01  WC-TYPE-NAMES-RECORD.
012900     05  FILLER  PIC X(10) VALUE "DEPOSIT".
013000     05  FILLER  PIC X(10) VALUE "WITHDRAWAL".
013100     05  FILLER  PIC X(10) VALUE "TRANSFER".
013200 01  WC-TYPE-NAMES REDEFINES WC-TYPE-NAMES-RECORD.
013300     05  WC-TYPE-NAME OCCURS 3 TIMES PIC X(10).
013400
013500*-----------------------------------------------------------------
013600*    RUN DATE - Y2K REMEDIATION KEEPS THE CENTURY SEPARATE, SAME
013700*    AS WALLETPOST'S WORK AREA.
013800*-----------------------------------------------------------------
013900 01  WC-RUN-DATE-YYYYMMDD.
014000     05  WC-RUN-CC               PIC 9(02).
014100     05  WC-RUN-YY               PIC 9(02).
014200     05  WC-RUN-MM               PIC 9(02).
014300     05  WC-RUN-DD               PIC 9(02).
014400 01  WC-RUN-DATE-CCYY REDEFINES WC-RUN-DATE-YYYYMMDD.
014500     05  WC-RUN-CCYY             PIC 9(04).
014600     05  WC-RUN-MMDD             PIC 9(04).
014700
014800*-----------------------------------------------------------------
014900*    WC-TI AND WC-CI DRIVE BOTH THE LOAD-TIME TABLE LOOKUPS AND
015000*    THE PRINT-TIME VARYING LOOPS BELOW - NOT PART OF ANY CARRIED
015100*    RECORD OR PRINT LINE, SO THEY STAY STANDALONE 77-LEVELS.
015200*-----------------------------------------------------------------
015300 77  WC-TI                   PIC 9(02) COMP VALUE 0.
015400 77  WC-CI                   PIC 9(02) COMP VALUE 0.
015500*-----------------------------------------------------------------
015600
015700*-----------------------------------------------------------------
015800*    PER-TYPE / PER-CURRENCY TOTALS ACCUMULATED OFF CTLTOTSI.
015900*    MONEY STAYS ZONED DISPLAY - THIS SHOP DOES NOT PACK MONEY.
016000*-----------------------------------------------------------------
016100 01  WC-REPORT-TOTALS.
016200     05  WC-RT-ENTRY OCCURS 3 TIMES.
016300         10  WC-RT-PROCESSED     PIC 9(07) COMP VALUE 0.
016400         10  WC-RT-FAILED        PIC 9(07) COMP VALUE 0.
016500         10  WC-RT-AMOUNT OCCURS 3 TIMES
016600*        EACH WC-RT-ENTRY CARRIES THREE AMOUNT CELLS UNDER IT, ONE
016700*        PER CURRENCY - THE OUTER OCCURS 3 IS TRANSACTION TYPE, THE
016800*        INNER OCCURS 3 IS CURRENCY, SO WC-RT-AMOUNT(WC-TI WC-CI)
016900*        ALWAYS NAMES ONE SPECIFIC TYPE/CURRENCY CELL.
017000                                 PIC S9(11)V9(02) VALUE 0.
017100     05  FILLER                  PIC X(05).
017200*    THE FIVE-BYTE FILLER PAD ABOVE MATCHES THE SAME PAD WIDTH
017300*    THIS SHOP USES ON WC-FEE-TOTALS, WC-REG-TOTALS AND
017400*    WC-GRAND-TOTALS BELOW - ONE HOUSE HABIT, FOUR GROUPS.
017500
017600 01  WC-FEE-TOTALS.
017700*    FEE TOTALS ARE KEPT SEPARATE FROM WC-REPORT-TOTALS SINCE A FEE
017800*    HAS NO TRANSACTION-TYPE DIMENSION OF ITS OWN - ONLY TRANSFERS
017900*    CARRY A FEE TODAY, BUT THE CELL IS BUILT BY CURRENCY ALONE SO
018000*    A FUTURE FEE ON ANOTHER TRANSACTION TYPE WOULD NOT NEED A
018100*    LAYOUT CHANGE HERE.
018200     05  WC-FEE-AMOUNT OCCURS 3 TIMES PIC S9(09)V9(02) VALUE 0.
018300     05  FILLER                  PIC X(05).
018400
018500 01  WC-REG-TOTALS.
018600*    REGISTRATIONS ARE COUNTED BUT CARRY NO CURRENCY OR AMOUNT -
018700*    A REGISTRATION REQUEST NEVER MOVES MONEY, SO THIS GROUP IS
018800*    JUST THE TWO COUNTS PLUS THE USUAL TRAILING FILLER PAD.
018900     05  WC-USERS-REGISTERED     PIC 9(07) COMP VALUE 0.
019000     05  WC-USERS-REJECTED       PIC 9(07) COMP VALUE 0.
019100     05  FILLER                  PIC X(05).
019200
019300 01  WC-GRAND-TOTALS.
019400*    THE RUN-WIDE FIGURES PRINTED ON THE LAST LINE OF THE REPORT -
019500*    READ, COMPLETED AND FAILED ACROSS ALL THREE TRANSACTION TYPES
019600*    COMBINED, WITH NO BREAKDOWN BY CURRENCY.
019700     05  WC-GRAND-READ           PIC 9(07) COMP VALUE 0.
019800     05  WC-GRAND-COMPLETED      PIC 9(07) COMP VALUE 0.
019900     05  WC-GRAND-FAILED         PIC 9(07) COMP VALUE 0.
020000     05  FILLER                  PIC X(05).
020100
020200*-----------------------------------------------------------------
020300*    REPORT TITLE LINE.
020400*-----------------------------------------------------------------
020500 01  WS-TITLE-LINE.
020600     05  FILLER                  PIC X(05) VALUE SPACES.
020700     05  FILLER                  PIC X(45)
020800             VALUE "PAYFLOW WALLET POSTING SUMMARY REPORT".
020900     05  FILLER                  PIC X(10) VALUE SPACES.
021000     05  FILLER                  PIC X(09) VALUE "RUN DATE ".
021100     05  WT-RUN-DATE.
021200*        THE RUN DATE PRINTS AS MM/DD/CCYY ON THE TITLE LINE EVEN
021300*        THOUGH IT IS CARRIED INTERNALLY AS CCYYMMDD - THE SLASHES
021400*        ARE LITERAL FILLERS BETWEEN THE THREE EDITED SUBFIELDS.
021500         10  WT-RUN-MM           PIC 9(02).
021600         10  FILLER              PIC X(01) VALUE "/".
021700         10  WT-RUN-DD           PIC 9(02).
021800         10  FILLER              PIC X(01) VALUE "/".
021900         10  WT-RUN-CCYY         PIC 9(04).
022000     05  FILLER                  PIC X(10) VALUE SPACES.
022100     05  FILLER                  PIC X(08) VALUE "PROG ID ".
022200     05  WT-PROGRAM-NAME         PIC X(10) VALUE "WALLETSUMM".
022300*    THE PROGRAM NAME IS A LITERAL, NOT PULLED FROM ANY SYSTEM
022400*    FIELD - IF THIS PROGRAM IS EVER RENAMED THIS LINE HAS TO BE
022500*    CHANGED BY HAND ALONG WITH THE PROGRAM-ID PARAGRAPH.
022600     05  FILLER                  PIC X(25) VALUE SPACES.
022700
022800*-----------------------------------------------------------------
022900*    ONE LINE PER TRANSACTION TYPE - THE CONTROL BREAK LINE.
023000*-----------------------------------------------------------------
023100 01  WS-TYPE-HEADER-LINE.
023200     05  FILLER                  PIC X(02) VALUE SPACES.
023300     05  FILLER                  PIC X(12) VALUE "TRAN TYPE: ".
023400     05  WH-TYPE-NAME            PIC X(10).
023500     05  FILLER                  PIC X(06) VALUE SPACES.
023600     05  FILLER                  PIC X(12) VALUE "PROCESSED: ".
023700     05  WH-PROCESSED            PIC ZZZ,ZZ9.
023800     05  FILLER                  PIC X(04) VALUE SPACES.
023900     05  FILLER                  PIC X(09) VALUE "FAILED: ".
024000     05  WH-FAILED               PIC ZZZ,ZZ9.
024100*    THE TRAILING FILLER BELOW CARRIES THIS LINE OUT TO THE FULL
024200*    132-BYTE PRINT WIDTH SO THE REPORT LINES ALL LINE UP UNDER
024300*    THE PRINTER'S CARRIAGE CONTROL, THE SAME WAY EVERY OTHER LINE
024400*    LAYOUT IN THIS PROGRAM PADS OUT.
024500     05  FILLER                  PIC X(63) VALUE SPACES.
024600
024700*-----------------------------------------------------------------
024800*    ONE LINE PER CURRENCY UNDER EACH TRANSACTION TYPE.
024900*-----------------------------------------------------------------
025000 01  WS-CCY-DETAIL-LINE.
025100     05  FILLER                  PIC X(08) VALUE SPACES.
025200     05  FILLER                  PIC X(10) VALUE "CURRENCY: ".
025300     05  WD-CURRENCY             PIC X(03).
025400     05  FILLER                  PIC X(06) VALUE SPACES.
025500     05  FILLER                  PIC X(08) VALUE "AMOUNT: ".
025600     05  WD-AMOUNT               PIC $$$,$$$,$$9.99.
025700*    FLOATING DOLLAR SIGN EDITING - THE SAME EDIT PICTURE
025800*    WALLETPOST'S OWN DISPLAY WOULD USE IF IT EVER PRINTED AN
025900*    AMOUNT, KEPT CONSISTENT ACROSS BOTH PROGRAMS.
026000     05  FILLER                  PIC X(83) VALUE SPACES.
026100
026200*-----------------------------------------------------------------
026300*    FEE TOTALS HEADER AND PER-CURRENCY DETAIL LINES.
026400*-----------------------------------------------------------------
026500 01  WS-FEE-HEADER-LINE.
026600     05  FILLER                  PIC X(02) VALUE SPACES.
026700     05  FILLER                  PIC X(20) VALUE "FEES COLLECTED".
026800     05  FILLER                  PIC X(110) VALUE SPACES.
026900*    NO DETAIL FIELDS ON THE HEADER LINE ITSELF - JUST THE LITERAL
027000*    AND A LONG FILLER PAD, SINCE THE PER-CURRENCY FEE FIGURES ALL
027100*    PRINT ON THE DETAIL LINES BELOW IT.
027200
027300 01  WS-FEE-DETAIL-LINE.
027400     05  FILLER                  PIC X(08) VALUE SPACES.
027500     05  FILLER                  PIC X(10) VALUE "CURRENCY: ".
027600     05  WF-CURRENCY             PIC X(03).
027700     05  FILLER                  PIC X(06) VALUE SPACES.
027800     05  FILLER                  PIC X(08) VALUE "FEE:    ".
027900     05  WF-AMOUNT               PIC $$$,$$$,$$9.99.
028000*    SAME EDIT PICTURE AS WD-AMOUNT ABOVE - FEE AMOUNTS AND
028100*    TRANSACTION AMOUNTS ARE EDITED IDENTICALLY SO A REVIEWER
028200*    SCANNING THE REPORT SEES ONE CONSISTENT MONEY FORMAT.
028300     05  FILLER                  PIC X(83) VALUE SPACES.
028400
028500*-----------------------------------------------------------------
028600*    REGISTRATIONS AND GRAND TOTALS LINES.
028700*-----------------------------------------------------------------
028800 01  WS-REGISTRATION-LINE.
028900     05  FILLER                  PIC X(02) VALUE SPACES.
029000     05  FILLER                  PIC X(14) VALUE "REGISTERED: ".
029100     05  WR-REGISTERED           PIC ZZZ,ZZ9.
029200     05  FILLER                  PIC X(06) VALUE SPACES.
029300     05  FILLER                  PIC X(12) VALUE "REJECTED: ".
029400     05  WR-REJECTED             PIC ZZZ,ZZ9.
029500*    REGISTERED AND REJECTED PRINT SIDE BY SIDE ON ONE LINE RATHER
029600*    THAN AS TWO SEPARATE DETAIL LINES - THERE IS ONLY EVER ONE OF
029700*    EACH PER RUN, SO A HEADER/DETAIL SPLIT WOULD BE WASTED SPACE.
029800     05  FILLER                  PIC X(84) VALUE SPACES.
029900
030000 01  WS-GRAND-TOTAL-LINE.
030100     05  FILLER                  PIC X(02) VALUE SPACES.
030200     05  FILLER                  PIC X(14) VALUE "TOTAL READ: ".
030300     05  WG-READ                 PIC ZZZ,ZZ9.
030400     05  FILLER                  PIC X(04) VALUE SPACES.
030500     05  FILLER                  PIC X(17) VALUE "TOTAL COMPLETED: ".
030600     05  WG-COMPLETED            PIC ZZZ,ZZ9.
030700     05  FILLER                  PIC X(04) VALUE SPACES.
030800     05  FILLER                  PIC X(14) VALUE "TOTAL FAILED: ".
030900     05  WG-FAILED               PIC ZZZ,ZZ9.
031000*    THREE COUNTS ACROSS ONE LINE, WIDEST LABELS FIRST - TOTAL
031100*    COMPLETED GETS THE LONGEST CAPTION SINCE IT IS THE FIGURE
031200*    OPERATIONS CHECKS FIRST WHEN THE RUN IS QUESTIONED.
031300     05  FILLER                  PIC X(56) VALUE SPACES.
031400
031500 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.
031600*    ONE SPACE-FILLED LINE, REUSED EVERYWHERE THIS PROGRAM NEEDS
031700*    VERTICAL WHITE SPACE ON THE REPORT INSTEAD OF A SEPARATE
031800*    BLANK-LINE LITERAL AT EACH WRITE.
031900
032000******************************************************************
032100 PROCEDURE                   DIVISION.
032200*-----------------------------------------------------------------
032300* Main procedure
032400*-----------------------------------------------------------------
032500 100-WALLET-SUMM.
032600*    THE THREE MAIN STEPS RUN IN STRICT SEQUENCE - EVERY CELL ON
032700*    CTLTOTSI HAS TO BE FOLDED INTO WORKING-STORAGE BEFORE ANY
032800*    REPORT LINE IS WRITTEN, SINCE A CELL FOR A GIVEN CURRENCY CAN
032900*    ARRIVE ON THE FILE AFTER A DIFFERENT TYPE'S CELL FOR THE SAME
033000*    CURRENCY - THE REPORT NEEDS THE WHOLE PICTURE FIRST.
033100     PERFORM 200-INITIATE-WALLET-SUMM.
033200     PERFORM 200-LOAD-CONTROL-TOTALS UNTIL WS-CONTROL-EOF.
033300     PERFORM 200-PRINT-SUMMARY-REPORT.
033400     PERFORM 200-TERMINATE-WALLET-SUMM.
033500
033600*    THIS PROGRAM RUNS AS THE SECOND STEP OF THE NIGHTLY WALLET
033700*    POSTING JOB, ALWAYS AFTER WALLETPOST HAS FINISHED WRITING
033800*    CTLTOTSO - THE JCL STEP NAME FOR THIS PROGRAM IS RENAMED
033900*    CTLTOTSO TO CTLTOTSI BETWEEN STEPS.
034000     STOP RUN.
034100
034200*-----------------------------------------------------------------
034300* Open the files, capture the run date for the title line, and
034400* read the first control-totals record.
034500*-----------------------------------------------------------------
034600 200-INITIATE-WALLET-SUMM.
034700     PERFORM 300-OPEN-ALL-FILES.
034800*    THE RUN DATE COMES OFF THE SYSTEM CLOCK, NOT OFF ANY RECORD
034900*    ON CTLTOTSI - THE TITLE LINE SHOWS WHEN THIS REPORT RAN, NOT
035000*    WHEN WALLETPOST RAN, THOUGH IN PRACTICE THE TWO ARE THE SAME
035100*    NIGHT SINCE THEY ARE BACK-TO-BACK STEPS IN ONE JOB.
035200     ACCEPT WC-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
035300*    PRIMING READ - THE FIRST RECORD IS ALREADY IN CT-CONTROL-
035400*    RECORD BY THE TIME THE MAIN LOOP'S UNTIL TEST IS FIRST
035500*    EVALUATED BACK IN 100-WALLET-SUMM.
035600     PERFORM 300-READ-CONTROL-FILE-IN.
035700
035800*-----------------------------------------------------------------
035900* Fold the next control-totals cell into the matching table row,
036000* then read the record behind it.
036100*-----------------------------------------------------------------
036200 200-LOAD-CONTROL-TOTALS.
036300*    CT-CELL-KIND IS THE ONE-CHARACTER TAG WALLETPOST STAMPS ON
036400*    EVERY RECORD SO THIS PROGRAM CAN TELL A TYPE/CURRENCY CELL
036500*    FROM A FEE CELL FROM THE ONE USER-REGISTRATION CELL FROM THE
036600*    ONE GRAND-TOTAL CELL WITHOUT LOOKING AT ANY OTHER FIELD.
036700     EVALUATE TRUE
036800         WHEN CT-IS-TYPE-CELL
036900             PERFORM 300-ACCUM-TYPE-CELL
037000         WHEN CT-IS-FEE-CELL
037100             PERFORM 300-ACCUM-FEE-CELL
037200         WHEN CT-IS-USER-CELL
037300             PERFORM 300-ACCUM-USER-CELL
037400         WHEN CT-IS-GRAND-CELL
037500             PERFORM 300-ACCUM-GRAND-CELL
037600     END-EVALUATE.
037700*    READ-AHEAD LOOP STYLE - THE NEXT RECORD IS READ AT THE BOTTOM
037800*    OF THIS PARAGRAPH SO 100-WALLET-SUMM'S PERFORM ... UNTIL WS-
037900*    CONTROL-EOF CAN TEST THE SWITCH BEFORE DECIDING WHETHER TO
038000*    COME BACK IN HERE AGAIN.
038100     PERFORM 300-READ-CONTROL-FILE-IN.
038200
038300*-----------------------------------------------------------------
038400* Write the title, one block per transaction type, the fee
038500* totals, the registration line and the grand totals line.
038600*-----------------------------------------------------------------
038700 200-PRINT-SUMMARY-REPORT.
038800*    THE TYPE BLOCK LOOP RUNS FIRST SO THE TWO INDEXES WC-TI AND
038900*    WC-CI ARE LEFT SITTING AT WHATEVER VALUES THE LAST TYPE/
039000*    CURRENCY COMBINATION LEFT THEM AT - NONE OF THE PARAGRAPHS
039100*    BELOW THIS ONE DEPEND ON THAT LEFTOVER VALUE, EACH RESETS
039200*    ITS OWN INDEX BEFORE USING IT.
039300     PERFORM 400-PRINT-TITLE.
039400     PERFORM 400-PRINT-TYPE-BLOCK
039500         VARYING WC-TI FROM 1 BY 1 UNTIL WC-TI > 3.
039600     PERFORM 400-PRINT-FEE-BLOCK.
039700     PERFORM 400-PRINT-REGISTRATION-LINE
039800         THRU 400-PRINT-GRAND-TOTAL-LINE.
039900
040000*-----------------------------------------------------------------
040100* Close the files and tell the operator the run is done.
040200*-----------------------------------------------------------------
040300 200-TERMINATE-WALLET-SUMM.
040400*    NOTHING ELSE NEEDS TO HAPPEN HERE - THE REPORT IS ALREADY ON
040500*    SUMRPTO BY THE TIME CONTROL REACHES THIS PARAGRAPH, SO ALL
040600*    THAT IS LEFT IS TO RELEASE THE FILES AND LOG THE RUN.
040700     PERFORM 300-CLOSE-ALL-FILES.
040800     DISPLAY "WALLET-SUMM - RUN COMPLETE".
040900
041000******************************************************************
041100 300-OPEN-ALL-FILES.
041200*    CTLTOTSI IS READ ONLY ONCE, TOP TO BOTTOM - THERE IS NO
041300*    REREAD OR REPOSITION ANYWHERE IN THIS PROGRAM, SO A PLAIN
041400*    SEQUENTIAL OPEN IS ALL THAT IS NEEDED HERE.
041500     OPEN    INPUT   CONTROL-FILE-IN
041600             OUTPUT  SUMMARY-FILE-OUT.
041700
041800*-----------------------------------------------------------------
041900 300-READ-CONTROL-FILE-IN.
042000*    THIS PARAGRAPH IS PERFORMED ONCE TO PRIME THE LOOP IN
042100*    200-LOAD-CONTROL-TOTALS AND THEN AGAIN AT THE BOTTOM OF THAT
042200*    SAME LOOP - THE USUAL READ-AHEAD PATTERN THIS SHOP USES ON
042300*    EVERY SEQUENTIAL INPUT FILE.
042400     READ CONTROL-FILE-IN
042500         AT END      MOVE "Y" TO WS-CONTROL-EOF-SW.
042600
042700*-----------------------------------------------------------------
042800* Type cell - look up the type and currency positions and fold
042900* the counts and amount in.
043000*-----------------------------------------------------------------
043100 300-ACCUM-TYPE-CELL.
043200*    BOTH INDEXES HAVE TO BE FOUND BEFORE ANY OF THE THREE MOVES
043300*    BELOW CAN FIRE - WC-RT-AMOUNT IS SUBSCRIBED BY TYPE AND
043400*    CURRENCY TOGETHER, WHILE THE PROCESSED/FAILED COUNTS ONLY
043500*    NEED THE TYPE SUBSCRIPT.
043600     PERFORM 400-FIND-TYPE-INDEX.
043700     PERFORM 400-FIND-CCY-INDEX.
043800     ADD CT-COUNT-PROCESSED TO WC-RT-PROCESSED(WC-TI).
043900     ADD CT-COUNT-FAILED    TO WC-RT-FAILED(WC-TI).
044000     MOVE CT-AMOUNT-TOTAL   TO WC-RT-AMOUNT(WC-TI WC-CI).
044100
044200*-----------------------------------------------------------------
044300* Fee cell - look up the currency position and move the fee in.
044400*-----------------------------------------------------------------
044500 300-ACCUM-FEE-CELL.
044600*    FEE CELLS HAVE NO TYPE DIMENSION - A TRANSFER'S FEE AND A
044700*    WITHDRAWAL'S FEE (IF THIS SHOP EVER CHARGES ONE) LAND IN THE
044800*    SAME BUCKET FOR THE CURRENCY, SO ONLY WC-CI IS NEEDED HERE.
044900     PERFORM 400-FIND-CCY-INDEX.
045000     MOVE CT-FEE-TOTAL TO WC-FEE-AMOUNT(WC-CI).
045100
045200*-----------------------------------------------------------------
045300* Registration cell - one per run, move both counts straight in.
045400*-----------------------------------------------------------------
045500 300-ACCUM-USER-CELL.
045600*    THERE IS EXACTLY ONE OF THESE CELLS ON THE WHOLE FILE -
045700*    WALLETPOST WRITES IT ONCE AT THE END OF ITS RUN, SO THIS
045800*    PARAGRAPH NEVER NEEDS TO ADD INTO WC-USERS-REGISTERED, ONLY
045900*    MOVE STRAIGHT IN.
046000     MOVE CT-USERS-REGISTERED TO WC-USERS-REGISTERED.
046100     MOVE CT-USERS-REJECTED   TO WC-USERS-REJECTED.
046200
046300*-----------------------------------------------------------------
046400* Grand cell - one per run.  WALLETPOST carries the completed
046500* count in CT-AMOUNT-TOTAL since that cell has no currency of
046600* its own - see WALLETPOST 300-WRITE-CONTROL-TOTALS.
046700*-----------------------------------------------------------------
046800 300-ACCUM-GRAND-CELL.
046900     MOVE CT-COUNT-PROCESSED  TO WC-GRAND-READ.
047000     MOVE CT-AMOUNT-TOTAL     TO WC-GRAND-COMPLETED.
047100     MOVE CT-COUNT-FAILED     TO WC-GRAND-FAILED.
047200
047300*-----------------------------------------------------------------
047400 300-CLOSE-ALL-FILES.
047500*    STANDARD END-OF-RUN CLOSE - SUMRPTO STAYS OPEN THE WHOLE TIME
047600*    SINCE EVERY WRITE TO IT HAPPENS DURING 200-PRINT-SUMMARY-REPORT,
047700*    NOT DURING THE LOAD PASS.
047800     CLOSE   CONTROL-FILE-IN
047900             SUMMARY-FILE-OUT.
048000
048100*-----------------------------------------------------------------
048200* Linear scan of the transaction-type name table (ROUNDAMT has
048300* no SEARCH ALL either - this shop does not use the SEARCH verb).
048400*-----------------------------------------------------------------
048500 400-FIND-TYPE-INDEX.
048600*    WC-TI IS RESET TO 1 EVERY CALL SO A PRIOR LOOKUP NEVER LEAKS
048700*    INTO THE NEXT ONE - THE SCAN STOPS EITHER ON A NAME MATCH OR
048800*    AT WC-TI = 3, THE LAST VALID CELL, SO A TYPE CODE THAT NEVER
048900*    MATCHES SIMPLY FALLS THROUGH POINTING AT CELL 3.
049000     MOVE 1 TO WC-TI.
049100     PERFORM 405-BUMP-TYPE-INDEX
049200         UNTIL WC-TYPE-NAME(WC-TI) = CT-TRAN-TYPE OR WC-TI = 3.
049300
049400*-----------------------------------------------------------------
049500 405-BUMP-TYPE-INDEX.
049600     ADD 1 TO WC-TI.
049700*-----------------------------------------------------------------
049800* Linear scan of the currency code table - added 052303 so the
049900* fee cells no longer assume USD/EUR/MXN arrival order.
050000*-----------------------------------------------------------------
050100 400-FIND-CCY-INDEX.
050200*    SAME LINEAR-SCAN SHAPE AS 400-FIND-TYPE-INDEX ABOVE - KEPT AS
050300*    A SEPARATE PARAGRAPH RATHER THAN A SHARED ONE SINCE THE TABLE
050400*    AND THE COMPARE FIELD ARE DIFFERENT.
050500     MOVE 1 TO WC-CI.
050600     PERFORM 405-BUMP-CCY-INDEX
050700         UNTIL WC-CCY-CODE(WC-CI) = CT-CURRENCY OR WC-CI = 3.
050800
050900*-----------------------------------------------------------------
051000 405-BUMP-CCY-INDEX.
051100     ADD 1 TO WC-CI.
051200
051300*-----------------------------------------------------------------
051400 400-PRINT-TITLE.
051500*    WC-RUN-MM/DD/CCYY ARE THE REDEFINITION OF THE RUN DATE TAKEN
051600*    OFF THE SYSTEM CLOCK IN 200-INITIATE-WALLET-SUMM - THE BLANK
051700*    LINE AFTER THE TITLE IS PART OF THIS SHOP'S STANDARD REPORT
051800*    HEADING, NOT A SEPARATE PARAGRAPH.
051900     MOVE WC-RUN-MM   TO WT-RUN-MM.
052000     MOVE WC-RUN-DD   TO WT-RUN-DD.
052100     MOVE WC-RUN-CCYY TO WT-RUN-CCYY.
052200     WRITE SUMMARY-LINE-OUT FROM WS-TITLE-LINE
052300             AFTER ADVANCING TOP-OF-FORM.
052400     WRITE SUMMARY-LINE-OUT FROM WS-BLANK-LINE.
052500
052600*-----------------------------------------------------------------
052700* One transaction-type block: the control-break header line
052800* followed by one detail line per currency.
052900*-----------------------------------------------------------------
053000 400-PRINT-TYPE-BLOCK.
053100*    WC-TI IS SET BY THE CALLER'S PERFORM ... VARYING IN
053200*    200-PRINT-SUMMARY-REPORT - THIS PARAGRAPH ONLY READS IT, IT
053300*    NEVER MOVES OR BUMPS IT ITSELF.  THE INNER PERFORM RESETS
053400*    WC-CI FRESH FOR EACH TYPE SO THE CURRENCY LOOP ALWAYS STARTS
053500*    AT CELL 1.
053600     MOVE WC-TYPE-NAME(WC-TI)      TO WH-TYPE-NAME.
053700     MOVE WC-RT-PROCESSED(WC-TI)   TO WH-PROCESSED.
053800     MOVE WC-RT-FAILED(WC-TI)      TO WH-FAILED.
053900     WRITE SUMMARY-LINE-OUT FROM WS-TYPE-HEADER-LINE
054000             AFTER ADVANCING 2 LINES.
054100     PERFORM 400-PRINT-CCY-DETAIL
054200         VARYING WC-CI FROM 1 BY 1 UNTIL WC-CI > 3.
054300
054400*-----------------------------------------------------------------
054500 400-PRINT-CCY-DETAIL.
054600*    ONE LINE PER CURRENCY UNDER THE TYPE HEADER JUST WRITTEN -
054700*    WC-TI IS STILL WHATEVER 400-PRINT-TYPE-BLOCK LEFT IT AT, WHICH
054800*    IS CORRECT SINCE THIS PARAGRAPH IS ONLY EVER PERFORMED FROM
054900*    INSIDE THAT ONE TYPE'S BLOCK.
055000     MOVE WC-CCY-CODE(WC-CI)          TO WD-CURRENCY.
055100     MOVE WC-RT-AMOUNT(WC-TI WC-CI)   TO WD-AMOUNT.
055200     WRITE SUMMARY-LINE-OUT FROM WS-CCY-DETAIL-LINE
055300             AFTER ADVANCING 1 LINES.
055400
055500*-----------------------------------------------------------------
055600* Fee totals block - one header line, one detail line per
055700* currency in table order.
055800*-----------------------------------------------------------------
055900 400-PRINT-FEE-BLOCK.
056000*    FEE TOTALS PRINT AFTER ALL THREE TYPE BLOCKS, NOT INTERLEAVED
056100*    WITH THEM - THIS SHOP'S REPORT STANDARD KEEPS ALL COUNT/AMOUNT
056200*    DETAIL TOGETHER AND ALL FEE DETAIL TOGETHER RATHER THAN MIXING
056300*    THE TWO ON THE SAME PAGE.
056400     WRITE SUMMARY-LINE-OUT FROM WS-FEE-HEADER-LINE
056500             AFTER ADVANCING 2 LINES.
056600     PERFORM 400-PRINT-FEE-DETAIL
056700         VARYING WC-CI FROM 1 BY 1 UNTIL WC-CI > 3.
056800
056900*-----------------------------------------------------------------
057000 400-PRINT-FEE-DETAIL.
057100*    SAME TABLE-DRIVEN SHAPE AS 400-PRINT-CCY-DETAIL ABOVE, JUST
057200*    AGAINST WC-FEE-AMOUNT INSTEAD OF WC-RT-AMOUNT.
057300     MOVE WC-CCY-CODE(WC-CI)     TO WF-CURRENCY.
057400     MOVE WC-FEE-AMOUNT(WC-CI)   TO WF-AMOUNT.
057500     WRITE SUMMARY-LINE-OUT FROM WS-FEE-DETAIL-LINE
057600             AFTER ADVANCING 1 LINES.
057700
057800*-----------------------------------------------------------------
057900 400-PRINT-REGISTRATION-LINE.
058000*    REGISTRATION COUNTS ARE NOT PART OF ANY TYPE BLOCK SINCE A
058100*    REGISTRATION REQUEST NEVER MOVES MONEY - IT GETS ITS OWN LINE
058200*    BELOW THE FEE BLOCK INSTEAD OF A ROW IN WC-REPORT-TOTALS.
058300     MOVE WC-USERS-REGISTERED TO WR-REGISTERED.
058400     MOVE WC-USERS-REJECTED   TO WR-REJECTED.
058500     WRITE SUMMARY-LINE-OUT FROM WS-REGISTRATION-LINE
058600             AFTER ADVANCING 2 LINES.
058700
058800*-----------------------------------------------------------------
058900 400-PRINT-GRAND-TOTAL-LINE.
059000*    THIS IS THE LAST LINE ON THE REPORT AND THE ONLY PLACE WHERE
059100*    READ/COMPLETED/FAILED ARE SHOWN AS A SINGLE RUN-WIDE FIGURE -
059200*    EVERYTHING ABOVE THIS LINE BREAKS THE SAME NUMBERS OUT BY
059300*    TYPE OR CURRENCY.
059400     MOVE WC-GRAND-READ        TO WG-READ.
059500     MOVE WC-GRAND-COMPLETED   TO WG-COMPLETED.
059600     MOVE WC-GRAND-FAILED      TO WG-FAILED.
059700     WRITE SUMMARY-LINE-OUT FROM WS-GRAND-TOTAL-LINE
059800             AFTER ADVANCING 2 LINES.
059900
060000
060100
